000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             MENTCAD.
000400 AUTHOR.                                 R C ALMEIDA.
000500 INSTALLATION.                           CPD-RH.
000600 DATE-WRITTEN.                           14/03/1988.
000700 DATE-COMPILED.
000800 SECURITY.                               USO INTERNO - CPD-RH.
000900*=================================================================*
001000*    PROGRAMA...: MENTCAD
001100*    PROGRAMADOR: R.ALMEIDA
001200*    ANALISTA...: S.FARIA
001300*    SETOR......: CPD - RECURSOS HUMANOS
001400*    DATA.......: 14 / 03 / 1988
001500*-----------------------------------------------------------------*
001600*    OBJETIVO...: CADASTRAR MENTORES E MENTORADOS DO PROGRAMA DE
001700*                 MENTORIA, A PARTIR DOS LOTES DE INSCRICAO
001800*                 (TXNMTR/TXNMTE), GRAVANDO NOS ARQUIVOS-MESTRE
001900*                 (MENTOR/MENTD) SOMENTE OS REGISTROS VALIDOS.
002000*                 NORMALIZA HABILIDADES/OBJETIVOS (MINUSCULO, SEM
002100*                 BRANCOS NAS PONTAS, SEM REPETIDO) E APLICA OS
002200*                 VALORES-PADRAO DO PROGRAMA QUANDO OMITIDOS.
002300*-----------------------------------------------------------------*
002400*    ARQUIVOS                I/O                  INCLUDE/BOOK
002500*    TXNMTR                 INPUT
002600*    TXNMTE                 INPUT
002700*    MENTOR                 OUTPUT                #MENTOR-REC
002800*    MENTD                  OUTPUT                #MENTD-REC
002900*-----------------------------------------------------------------*
003000*    MODULOS....: NENHUM
003100*-----------------------------------------------------------------*
003200*                            ALTERACOES
003300*-----------------------------------------------------------------*
003400*    14/03/1988 RCA 0000  VERSAO INICIAL - CADASTRO DE MENTORES E
003500*                         MENTORADOS A PARTIR DO LOTE DE INSCRICAO
003600*    02/08/1988 RCA 0014  INCLUIDA REGRA DE HABILIDADE REPETIDA
003700*                         (NAO GRAVAR DUAS VEZES A MESMA ENTRADA)
003800*    19/01/1990 SMF 0031  VALOR-PADRAO DE VAGAS DO MENTOR (03)
003900*                         QUANDO O CAMPO CHEGA ZERADO NO LOTE
004000*    11/06/1991 SMF 0042  VALIDACAO DE E-MAIL (PRESENCA DO "@")
004100*                         -- SOLICITACAO DA COORDENACAO DO RH
004200*    23/09/1992 RCA 0058  NIVEL-PADRAO DO MENTORADO "BEGINNER"
004300*                         QUANDO O LOTE CHEGA EM BRANCO
004400*    08/02/1994 CRN 0067  CORRIGIDO JUSTIFICAR-ESQ -- BRANCO NA
004500*                         PRIMEIRA POSICAO DERRUBAVA A ROTINA
004600*    30/11/1995 CRN 0071  LIMITE DE 2-30 POSICOES NO NOME (O
004700*                         PADRAO DO RH PERMITE ATE 100, O LOTE
004800*                         FIXO SO CARREGA 30)
004900*    17/08/1998 JPT 0080  REVISAO PARA VIRADA DO SECULO -- CAMPOS
005000*                         DE CONTROLE DE LOTE CONFERIDOS, NENHUM
005100*                         CAMPO DE DATA DE 2 POSICOES NESTE
005200*                         PROGRAMA (SEM IMPACTO NO ANO 2000)
005300*    25/01/1999 JPT 0081  TESTE DE VIRADA DO ANO 2000 CONCLUIDO -
005400*                         SEM PENDENCIAS
005500*    14/05/2001 MRC 0095  ESTATISTICA FINAL PASSOU A SEPARAR
005600*                         CONFIRMADOS X REJEITADOS POR TIPO
005700*    03/03/2004 MRC 0103  PEQUENO AJUSTE DE MENSAGEM NA REJEICAO
005800*                         DE HABILIDADE/OBJETIVO EM BRANCO
005900*    02/12/2005 VLT 0109  CORRIGIDO TESTE DE TAMANHO MINIMO DO
006000*                         NOME (MENTOR E MENTORADO) -- O TESTE
006100*                         ANTIGO COMPARAVA SEMPRE A POSICAO FIXA
006200*                         1:2 DO CAMPO JA JUSTIFICADO A ESQUERDA
006300*                         CONTRA BRANCOS, O QUE NUNCA REJEITAVA
006400*                         NOME DE 1 SO CARACTER.  NOVAS ROTINAS
006500*                         0258D/0258E MEDEM O TAMANHO REAL SEM
006600*                         OS BRANCOS A DIREITA.
006700*    09/08/2006 VLT 0110  WRK-STATUS-AREA DESMEMBRADA EM ITENS 77
006800*                         INDEPENDENTES (PADRAO DO CPD PARA
006900*                         VARIAVEIS DE FILE STATUS, IGUAL AOS
007000*                         DEMAIS PROGRAMAS DO SETOR).
007100*-----------------------------------------------------------------*
007200*=================================================================*
007300 ENVIRONMENT                             DIVISION.
007400*=================================================================*
007500 CONFIGURATION                           SECTION.
007600*-----------------------------------------------------------------*
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM
007900     CLASS LETRA-VALIDA   IS "A" THRU "Z", "a" THRU "z"
008000     UPSI-0 ON STATUS IS CHAVE-MODO-VERBOSO.
008100*-----------------------------------------------------------------*
008200 INPUT-OUTPUT                            SECTION.
008300*-----------------------------------------------------------------*
008400 FILE-CONTROL.
008500     SELECT TXNMTR ASSIGN TO TXNMTR
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS FS-TXNMTR.
008800     SELECT TXNMTE ASSIGN TO TXNMTE
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS FS-TXNMTE.
009100     SELECT MENTOR ASSIGN TO MENTOR
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS FS-MENTOR.
009400     SELECT MENTD  ASSIGN TO MENTD
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS FS-MENTD.
009700*=================================================================*
009800 DATA                                    DIVISION.
009900*=================================================================*
010000 FILE                                    SECTION.
010100*-----------------------------------------------------------------*
010200*        INPUT - LOTE DE INSCRICAO DE MENTORES
010300*                               LRECL = 335
010400*-----------------------------------------------------------------*
010500 FD  TXNMTR.
010600 01  REG-MENTOR-ENT.
010700     05 REG-MENTOR-ENT-ID            PIC X(08).
010800     05 REG-MENTOR-ENT-NOME          PIC X(30).
010900     05 REG-MENTOR-ENT-EMAIL         PIC X(40).
011000     05 REG-MENTOR-ENT-QT-HABIL      PIC 9(02).
011100     05 REG-MENTOR-ENT-HABILS.
011200         10 REG-MENTOR-ENT-HABIL     PIC X(25)  OCCURS 10 TIMES.
011300     05 REG-MENTOR-ENT-HABILS-R REDEFINES REG-MENTOR-ENT-HABILS
011400                                      PIC X(250).
011500     05 REG-MENTOR-ENT-QT-MAX        PIC 9(02).
011600     05 REG-MENTOR-ENT-QT-ATUAL      PIC 9(02).
011700     05 FILLER                       PIC X(01).
011800*-----------------------------------------------------------------*
011900*        INPUT - LOTE DE INSCRICAO DE MENTORADOS
012000*                               LRECL = 344
012100*-----------------------------------------------------------------*
012200 FD  TXNMTE.
012300 01  REG-MENTD-ENT.
012400     05 REG-MENTD-ENT-ID             PIC X(08).
012500     05 REG-MENTD-ENT-NOME           PIC X(30).
012600     05 REG-MENTD-ENT-EMAIL          PIC X(40).
012700     05 REG-MENTD-ENT-QT-OBJET       PIC 9(02).
012800     05 REG-MENTD-ENT-OBJETIVOS.
012900         10 REG-MENTD-ENT-OBJETIVO   PIC X(25)  OCCURS 10 TIMES.
013000     05 REG-MENTD-ENT-OBJETIVOS-R REDEFINES REG-MENTD-ENT-OBJETIVOS
013100                                      PIC X(250).
013200     05 REG-MENTD-ENT-NIVEL          PIC X(12).
013300     05 REG-MENTD-ENT-PAREADO        PIC X(01).
013400     05 FILLER                       PIC X(01).
013500*-----------------------------------------------------------------*
013600*        OUTPUT - ARQUIVO-MESTRE DE MENTORES
013700*-----------------------------------------------------------------*
013800 FD  MENTOR.
013900 COPY "#MENTOR-REC".
014000*-----------------------------------------------------------------*
014100*        OUTPUT - ARQUIVO-MESTRE DE MENTORADOS
014200*-----------------------------------------------------------------*
014300 FD  MENTD.
014400 COPY "#MENTD-REC".
014500*-----------------------------------------------------------------*
014600 WORKING-STORAGE                         SECTION.
014700*-----------------------------------------------------------------*
014800 01  FILLER                      PIC X(050)          VALUE
014900         "***** INICIO DA WORKING *****".
015000*-----------------------------------------------------------------*
015100 01  FILLER                      PIC X(050)          VALUE
015200         "----- VARIAVEIS DE STATUS -----".
015300*-----------------------------------------------------------------*
015400 77  FS-TXNMTR                 PIC X(02)           VALUE SPACES.
015500 77  FS-TXNMTE                 PIC X(02)           VALUE SPACES.
015600 77  FS-MENTOR                 PIC X(02)           VALUE SPACES.
015700 77  FS-MENTD                  PIC X(02)           VALUE SPACES.
015800*-----------------------------------------------------------------*
015900 01  FILLER                      PIC X(050)          VALUE
016000         "----- VARIAVEIS ACUMULADORAS (COMP) -----".
016100*-----------------------------------------------------------------*
016200 01  WRK-CONTADORES.
016300     05 WRK-MENTOR-OK            PIC 9(04) COMP      VALUE ZERO.
016400     05 WRK-MENTOR-REJ           PIC 9(04) COMP      VALUE ZERO.
016500     05 WRK-MENTD-OK             PIC 9(04) COMP      VALUE ZERO.
016600     05 WRK-MENTD-REJ            PIC 9(04) COMP      VALUE ZERO.
016700     05 WRK-I                    PIC 9(04) COMP      VALUE ZERO.
016800     05 WRK-J                    PIC 9(04) COMP      VALUE ZERO.
016900     05 WRK-POS                  PIC 9(04) COMP      VALUE ZERO.
017000     05 WRK-TAM                  PIC 9(04) COMP      VALUE ZERO.
017100*    AJUSTE 0109-2005 VLT -- CAMPOS PARA O TESTE DE TAMANHO REAL
017200*    DO NOME (VER 0258D/0258E), SEM CONFUNDIR COM WRK-TAM ACIMA
017300*    (USADO NA BUSCA DO "@" DO E-MAIL).
017400     05 WRK-SCAN                 PIC 9(04) COMP      VALUE ZERO.
017500     05 WRK-TAM-GENERICO         PIC 9(04) COMP      VALUE ZERO.
017600*-----------------------------------------------------------------*
017700 01  FILLER                      PIC X(050)          VALUE
017800         "----- AREA DE NORMALIZACAO (MENTOR/MENTORADO) -----".
017900*-----------------------------------------------------------------*
018000 01  WRK-AREA-NORMALIZACAO.
018100     05 WRK-QT-NORM               PIC 9(02) COMP      VALUE ZERO.
018200     05 WRK-ENTRADA                PIC X(25)         VALUE SPACES.
018300     05 WRK-SAIDA                  PIC X(25)         VALUE SPACES.
018400     05 WRK-NORM-TAB OCCURS 10 TIMES  PIC X(25)      VALUE SPACES.
018500     05 WRK-NORM-TAB-R REDEFINES WRK-NORM-TAB
018600                                   PIC X(250).
018700     05 WRK-PASSOU                 PIC X(01)         VALUE "N".
018800         88 WRK-88-PASSOU                  VALUE "S".
018900         88 WRK-88-NAO-PASSOU              VALUE "N".
019000     05 WRK-DUPLICADO              PIC X(01)         VALUE "N".
019100     05 WRK-CAMPO-GENERICO         PIC X(30)         VALUE SPACES.
019200 01  WRK-MAIUSCULAS              PIC X(26)   VALUE
019300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019400 01  WRK-MINUSCULAS              PIC X(26)   VALUE
019500         "abcdefghijklmnopqrstuvwxyz".
019600*-----------------------------------------------------------------*
019700 01  FILLER                      PIC X(050)          VALUE
019800         "----- VARIAVEL DE APOIO -----".
019900*-----------------------------------------------------------------*
020000 01  WRK-MSG-CONF                PIC X(60)           VALUE SPACES.
020100*-----------------------------------------------------------------*
020200*------------------------- BOOKS DE APOIO -------------------------*
020300 COPY "#BOOKERRO".
020400 COPY "#MSGERRO".
020500*-----------------------------------------------------------------*
020600 01  FILLER                      PIC X(050)           VALUE
020700     "***** FIM DA WORKING *****".
020800*-----------------------------------------------------------------*
020900
021000*=================================================================*
021100 PROCEDURE                               DIVISION.
021200*=================================================================*
021300 0000-PRINCIPAL                          SECTION.
021400
021500         PERFORM 0100-INICIAR.
021600         PERFORM 0200-CADASTRAR-MENTORES UNTIL FS-TXNMTR = "10".
021700         PERFORM 0400-CADASTRAR-MENTORADOS UNTIL FS-TXNMTE = "10".
021800         PERFORM 0900-FINALIZAR.
021900         GOBACK.
022000
022100 0000-PRINCIPAL-FIM.                     EXIT.
022200*-----------------------------------------------------------------*
022300 0100-INICIAR                            SECTION.
022400*-----------------------------------------------------------------*
022500         OPEN INPUT  TXNMTR
022600                     TXNMTE
022700              OUTPUT MENTOR
022800                     MENTD.
022900         PERFORM 0110-TESTAR-STATUS-ABERTURA.
023000         PERFORM 0120-LER-MENTOR.
023100         PERFORM 0130-LER-MENTORADO.
023200
023300 0100-INICIAR-FIM.                       EXIT.
023400*-----------------------------------------------------------------*
023500 0110-TESTAR-STATUS-ABERTURA             SECTION.
023600*-----------------------------------------------------------------*
023700         IF FS-TXNMTR                     NOT EQUAL "00"
023800             MOVE WRK-ERRO-ABERTURA       TO WRK-DESCRICAO-ERRO
023900             MOVE FS-TXNMTR               TO WRK-STATUS-ERRO
024000             MOVE "TXNMTR"                TO WRK-ARQUIVO-ERRO
024100             PERFORM 9999-TRATA-ERRO
024200         END-IF.
024300         IF FS-TXNMTE                     NOT EQUAL "00"
024400             MOVE WRK-ERRO-ABERTURA       TO WRK-DESCRICAO-ERRO
024500             MOVE FS-TXNMTE               TO WRK-STATUS-ERRO
024600             MOVE "TXNMTE"                TO WRK-ARQUIVO-ERRO
024700             PERFORM 9999-TRATA-ERRO
024800         END-IF.
024900         IF FS-MENTOR                     NOT EQUAL "00"
025000             MOVE WRK-ERRO-ABERTURA       TO WRK-DESCRICAO-ERRO
025100             MOVE FS-MENTOR               TO WRK-STATUS-ERRO
025200             MOVE "MENTOR"                TO WRK-ARQUIVO-ERRO
025300             PERFORM 9999-TRATA-ERRO
025400         END-IF.
025500         IF FS-MENTD                      NOT EQUAL "00"
025600             MOVE WRK-ERRO-ABERTURA       TO WRK-DESCRICAO-ERRO
025700             MOVE FS-MENTD                TO WRK-STATUS-ERRO
025800             MOVE "MENTD"                 TO WRK-ARQUIVO-ERRO
025900             PERFORM 9999-TRATA-ERRO
026000         END-IF.
026100
026200 0110-TESTAR-STATUS-ABERTURA-FIM.         EXIT.
026300*-----------------------------------------------------------------*
026400 0120-LER-MENTOR                         SECTION.
026500*-----------------------------------------------------------------*
026600         READ TXNMTR.
026700         IF FS-TXNMTR NOT EQUAL "00" AND FS-TXNMTR NOT EQUAL "10"
026800             MOVE WRK-ERRO-LEITURA        TO WRK-DESCRICAO-ERRO
026900             MOVE FS-TXNMTR               TO WRK-STATUS-ERRO
027000             MOVE "TXNMTR"                TO WRK-ARQUIVO-ERRO
027100             PERFORM 9999-TRATA-ERRO
027200         END-IF.
027300
027400 0120-LER-MENTOR-FIM.                     EXIT.
027500*-----------------------------------------------------------------*
027600 0130-LER-MENTORADO                      SECTION.
027700*-----------------------------------------------------------------*
027800         READ TXNMTE.
027900         IF FS-TXNMTE NOT EQUAL "00" AND FS-TXNMTE NOT EQUAL "10"
028000             MOVE WRK-ERRO-LEITURA        TO WRK-DESCRICAO-ERRO
028100             MOVE FS-TXNMTE               TO WRK-STATUS-ERRO
028200             MOVE "TXNMTE"                TO WRK-ARQUIVO-ERRO
028300             PERFORM 9999-TRATA-ERRO
028400         END-IF.
028500
028600 0130-LER-MENTORADO-FIM.                  EXIT.
028700*-----------------------------------------------------------------*
028800 0200-CADASTRAR-MENTORES                 SECTION.
028900*-----------------------------------------------------------------*
029000         PERFORM 0250-NORMALIZAR-HABIL.
029100         PERFORM 0260-APLICAR-DEFAULT-MENTOR.
029200         PERFORM 0270-VALIDAR-MENTOR.
029300
029400         IF WRK-88-PASSOU
029500             MOVE REG-MENTOR-ENT-ID       TO REG-MENTOR-ID
029600             MOVE REG-MENTOR-ENT-NOME     TO REG-MENTOR-NOME
029700             MOVE REG-MENTOR-ENT-EMAIL    TO REG-MENTOR-EMAIL
029800             MOVE WRK-QT-NORM             TO REG-MENTOR-QT-HABIL
029900             MOVE WRK-NORM-TAB            TO REG-MENTOR-HABILS-R
030000             MOVE REG-MENTOR-ENT-QT-MAX   TO REG-MENTOR-QT-MAX
030100             MOVE ZERO                    TO REG-MENTOR-QT-ATUAL
030200             WRITE REG-MENTOR
030300             ADD 1 TO WRK-MENTOR-OK
030400             STRING "MENTOR CADASTRADO..: " REG-MENTOR-ID
030500                 DELIMITED BY SIZE INTO WRK-MSG-CONF
030600             DISPLAY WRK-MSG-CONF
030700         ELSE
030800             ADD 1 TO WRK-MENTOR-REJ
030900             STRING "MENTOR REJEITADO...: " REG-MENTOR-ENT-ID
031000                 DELIMITED BY SIZE INTO WRK-MSG-CONF
031100             DISPLAY WRK-MSG-CONF
031200         END-IF.
031300
031400         PERFORM 0120-LER-MENTOR.
031500
031600 0200-CADASTRAR-MENTORES-FIM.             EXIT.
031700*-----------------------------------------------------------------*
031800 0250-NORMALIZAR-HABIL                   SECTION.
031900*-----------------------------------------------------------------*
032000         MOVE ZERO   TO WRK-QT-NORM.
032100         MOVE SPACES TO WRK-NORM-TAB(1) WRK-NORM-TAB(2)
032200                        WRK-NORM-TAB(3) WRK-NORM-TAB(4)
032300                        WRK-NORM-TAB(5) WRK-NORM-TAB(6)
032400                        WRK-NORM-TAB(7) WRK-NORM-TAB(8)
032500                        WRK-NORM-TAB(9) WRK-NORM-TAB(10).
032600
032700         PERFORM 0251-HABIL-UMA-ENTRADA
032800             VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > 10.
032900
033000 0250-NORMALIZAR-HABIL-FIM.               EXIT.
033100*-----------------------------------------------------------------*
033200 0251-HABIL-UMA-ENTRADA                  SECTION.
033300*-----------------------------------------------------------------*
033400*    TRATA UMA POSICAO DA TABELA DE HABILIDADES DO LOTE (WRK-I),
033500*    JUSTIFICANDO A ESQUERDA E BAIXANDO PARA MINUSCULO ANTES DE
033600*    ACRESCENTAR NA TABELA NORMALIZADA.
033700*-----------------------------------------------------------------*
033800         MOVE REG-MENTOR-ENT-HABIL(WRK-I) TO WRK-ENTRADA.
033900         IF WRK-ENTRADA NOT EQUAL SPACES
034000             PERFORM 0258-JUSTIFICAR-ESQ
034100             INSPECT WRK-SAIDA CONVERTING WRK-MAIUSCULAS
034200                                        TO WRK-MINUSCULAS
034300             IF WRK-SAIDA NOT EQUAL SPACES
034400                 PERFORM 0255-ACRESCENTAR-HABIL
034500             END-IF
034600         END-IF.
034700
034800 0251-HABIL-UMA-ENTRADA-FIM.              EXIT.
034900*-----------------------------------------------------------------*
035000 0255-ACRESCENTAR-HABIL                  SECTION.
035100*-----------------------------------------------------------------*
035200*    REGRA: HABILIDADE JA EXISTENTE NA TABELA (IGUALDADE EXATA,
035300*    JA EM MINUSCULO) NAO E GRAVADA DE NOVO -- A INCLUSAO VIRA
035400*    UM "NO-OP".
035500*-----------------------------------------------------------------*
035600         MOVE "N" TO WRK-DUPLICADO.
035700         IF WRK-QT-NORM NOT EQUAL ZERO
035800             PERFORM 0256-CONFERIR-HABIL-REPETIDA
035900                 VARYING WRK-J FROM 1 BY 1 UNTIL WRK-J > WRK-QT-NORM
036000         END-IF.
036100         IF WRK-DUPLICADO NOT EQUAL "S"
036200             IF WRK-QT-NORM < 10
036300                 ADD 1 TO WRK-QT-NORM
036400                 MOVE WRK-SAIDA TO WRK-NORM-TAB(WRK-QT-NORM)
036500             END-IF
036600         END-IF.
036700
036800 0255-ACRESCENTAR-HABIL-FIM.               EXIT.
036900*-----------------------------------------------------------------*
037000 0256-CONFERIR-HABIL-REPETIDA             SECTION.
037100*-----------------------------------------------------------------*
037200*    COMPARA WRK-SAIDA CONTRA A POSICAO WRK-J DA TABELA JA
037300*    NORMALIZADA -- MARCA WRK-DUPLICADO QUANDO IGUAL (AJUSTE
037400*    RCA 02/08/88).
037500*-----------------------------------------------------------------*
037600         IF WRK-NORM-TAB(WRK-J) EQUAL WRK-SAIDA
037700             MOVE "S" TO WRK-DUPLICADO
037800         END-IF.
037900
038000 0256-CONFERIR-HABIL-REPETIDA-FIM.         EXIT.
038100*-----------------------------------------------------------------*
038200 0258-JUSTIFICAR-ESQ                     SECTION.
038300*-----------------------------------------------------------------*
038400*    ALINHA WRK-ENTRADA A ESQUERDA, DESCARTANDO BRANCOS INICIAIS,
038500*    DEIXANDO O RESULTADO EM WRK-SAIDA.  (CORRECAO CRN 08/02/94)
038600*-----------------------------------------------------------------*
038700         MOVE SPACES TO WRK-SAIDA.
038800         MOVE 1      TO WRK-POS.
038900         PERFORM 0259-ACHAR-1A-POSICAO-OCUPADA
039000             VARYING WRK-TAM FROM 1 BY 1 UNTIL WRK-TAM > 25.
039100         IF WRK-ENTRADA NOT EQUAL SPACES
039200             MOVE WRK-ENTRADA(WRK-POS:26 - WRK-POS) TO WRK-SAIDA
039300         END-IF.
039400
039500 0258-JUSTIFICAR-ESQ-FIM.                 EXIT.
039600*-----------------------------------------------------------------*
039700 0259-ACHAR-1A-POSICAO-OCUPADA            SECTION.
039800*-----------------------------------------------------------------*
039900*    VARRE WRK-ENTRADA NA POSICAO WRK-TAM PROCURANDO O PRIMEIRO
040000*    CARACTER DIFERENTE DE BRANCO.  ACHANDO, GRAVA EM WRK-POS E
040100*    FORCA O FIM DO LACO (CORRECAO CRN 08/02/94).
040200*-----------------------------------------------------------------*
040300         IF WRK-ENTRADA(WRK-TAM:1) NOT EQUAL SPACE
040400             MOVE WRK-TAM TO WRK-POS
040500             MOVE 26      TO WRK-TAM
040600         END-IF.
040700
040800 0259-ACHAR-1A-POSICAO-OCUPADA-FIM.        EXIT.
040900*-----------------------------------------------------------------*
041000 0260-APLICAR-DEFAULT-MENTOR             SECTION.
041100*-----------------------------------------------------------------*
041200*    LOTE COM VAGAS ZERADAS RECEBE O PADRAO DO PROGRAMA (03) --
041300*    AJUSTE SMF 19/01/90.
041400*-----------------------------------------------------------------*
041500         IF REG-MENTOR-ENT-QT-MAX EQUAL ZERO
041600             MOVE 3 TO REG-MENTOR-ENT-QT-MAX
041700         END-IF.
041800
041900 0260-APLICAR-DEFAULT-MENTOR-FIM.         EXIT.
042000*-----------------------------------------------------------------*
042100 0270-VALIDAR-MENTOR                     SECTION.
042200*-----------------------------------------------------------------*
042300         MOVE "S" TO WRK-PASSOU.
042400
042500         PERFORM 0258A-TESTAR-NOME.
042600         PERFORM 0258B-TESTAR-EMAIL.
042700
042800         IF REG-MENTOR-ENT-QT-MAX < 1 OR REG-MENTOR-ENT-QT-MAX > 10
042900             MOVE "N" TO WRK-PASSOU
043000         END-IF.
043100         IF WRK-QT-NORM EQUAL ZERO
043200             MOVE "N" TO WRK-PASSOU
043300         END-IF.
043400
043500 0270-VALIDAR-MENTOR-FIM.                 EXIT.
043600*-----------------------------------------------------------------*
043700 0258A-TESTAR-NOME                       SECTION.
043800*-----------------------------------------------------------------*
043900*    NOME: 2 A 30 POSICOES PREENCHIDAS (LIMITE DO LAYOUT FIXO;
044000*    O PADRAO DO RH PERMITE ATE 100 -- VER ALTERACAO CRN 30/11/95)
044100*    (AJUSTE 0109-2005 VLT -- TAMANHO REAL MEDIDO POR 0258D, NAO
044200*    MAIS POSICAO FIXA 1:2 -- VER NOTA ACIMA DE 0258D).
044300*-----------------------------------------------------------------*
044400         IF REG-MENTOR-ENT-NOME EQUAL SPACES
044500             MOVE "N" TO WRK-PASSOU
044600         ELSE
044700             MOVE REG-MENTOR-ENT-NOME TO WRK-CAMPO-GENERICO
044800             PERFORM 0258D-OBTER-TAM-NOME
044900             IF WRK-TAM-GENERICO < 2
045000                 MOVE "N" TO WRK-PASSOU
045100             END-IF
045200         END-IF.
045300
045400 0258A-TESTAR-NOME-FIM.                   EXIT.
045500*-----------------------------------------------------------------*
045600 0258B-TESTAR-EMAIL                      SECTION.
045700*-----------------------------------------------------------------*
045800*    E-MAIL: PREENCHIDO E COM O SINAL "@" EM ALGUMA POSICAO
045900*    (AJUSTE SMF 11/06/91)
046000*-----------------------------------------------------------------*
046100         IF REG-MENTOR-ENT-EMAIL EQUAL SPACES
046200             MOVE "N" TO WRK-PASSOU
046300         ELSE
046400             MOVE ZERO TO WRK-TAM
046500             PERFORM 0258C-ACHAR-ARROBA-MENTOR
046600                 VARYING WRK-TAM FROM 1 BY 1 UNTIL WRK-TAM > 40
046700             IF WRK-TAM NOT EQUAL 41
046800                 MOVE "N" TO WRK-PASSOU
046900             END-IF
047000         END-IF.
047100
047200 0258B-TESTAR-EMAIL-FIM.                  EXIT.
047300*-----------------------------------------------------------------*
047400 0258C-ACHAR-ARROBA-MENTOR                SECTION.
047500*-----------------------------------------------------------------*
047600*    PROCURA O SINAL "@" NA POSICAO WRK-TAM DO E-MAIL DO MENTOR
047700*    (AJUSTE SMF 11/06/91).
047800*-----------------------------------------------------------------*
047900         IF REG-MENTOR-ENT-EMAIL(WRK-TAM:1) EQUAL "@"
048000             MOVE 41 TO WRK-TAM
048100         END-IF.
048200
048300 0258C-ACHAR-ARROBA-MENTOR-FIM.            EXIT.
048400*-----------------------------------------------------------------*
048500*    AJUSTE 0109-2005 VLT -- O TESTE ANTIGO DE NOME COMPARAVA
048600*    SEMPRE A POSICAO 1:2 DO CAMPO JUSTIFICADO A ESQUERDA CONTRA
048700*    BRANCOS, O QUE NUNCA DA VERDADEIRO PARA NOME PREENCHIDO (NEM
048800*    PARA NOME DE 1 SO CARACTER) -- 0258D/0258E MEDEM O TAMANHO
048900*    REAL SEM OS BRANCOS A DIREITA, CONFORME SOLICITADO PELA
049000*    AUDITORIA DE CADASTRO (CHAMADO 4471).
049100*-----------------------------------------------------------------*
049200 0258D-OBTER-TAM-NOME                     SECTION.
049300*-----------------------------------------------------------------*
049400*    TAMANHO DO CONTEUDO DE WRK-CAMPO-GENERICO (PIC X(30)) SEM
049500*    OS BRANCOS A DIREITA.
049600*-----------------------------------------------------------------*
049700         MOVE ZERO TO WRK-TAM-GENERICO.
049800         PERFORM 0258E-TESTAR-1-POS-NOME
049900             VARYING WRK-SCAN FROM 30 BY -1 UNTIL WRK-SCAN < 1.
050000
050100 0258D-OBTER-TAM-NOME-FIM.                  EXIT.
050200*-----------------------------------------------------------------*
050300 0258E-TESTAR-1-POS-NOME                   SECTION.
050400*-----------------------------------------------------------------*
050500*    TESTA A POSICAO WRK-SCAN (VARRENDO DA DIREITA PARA A
050600*    ESQUERDA) -- ACHANDO CARACTER NAO-BRANCO, GRAVA O TAMANHO E
050700*    FORCA O FIM DO LACO.
050800*-----------------------------------------------------------------*
050900         IF WRK-CAMPO-GENERICO(WRK-SCAN:1) NOT EQUAL SPACE
051000             MOVE WRK-SCAN TO WRK-TAM-GENERICO
051100             MOVE ZERO     TO WRK-SCAN
051200         END-IF.
051300
051400 0258E-TESTAR-1-POS-NOME-FIM.               EXIT.
051500*-----------------------------------------------------------------*
051600 0400-CADASTRAR-MENTORADOS                SECTION.
051700*-----------------------------------------------------------------*
051800         PERFORM 0450-NORMALIZAR-OBJETIVO.
051900         PERFORM 0460-APLICAR-DEFAULT-MENTD.
052000         PERFORM 0470-VALIDAR-MENTORADO.
052100
052200         IF WRK-88-PASSOU
052300             MOVE REG-MENTD-ENT-ID        TO REG-MENTD-ID
052400             MOVE REG-MENTD-ENT-NOME      TO REG-MENTD-NOME
052500             MOVE REG-MENTD-ENT-EMAIL     TO REG-MENTD-EMAIL
052600             MOVE WRK-QT-NORM             TO REG-MENTD-QT-OBJET
052700             MOVE WRK-NORM-TAB            TO REG-MENTD-OBJETIVOS-R
052800             MOVE REG-MENTD-ENT-NIVEL     TO REG-MENTD-NIVEL
052900             MOVE "N"                     TO REG-MENTD-PAREADO
053000             WRITE REG-MENTD
053100             ADD 1 TO WRK-MENTD-OK
053200             STRING "MENTORADO CADASTRADO: " REG-MENTD-ID
053300                 DELIMITED BY SIZE INTO WRK-MSG-CONF
053400             DISPLAY WRK-MSG-CONF
053500         ELSE
053600             ADD 1 TO WRK-MENTD-REJ
053700             STRING "MENTORADO REJEITADO.: " REG-MENTD-ENT-ID
053800                 DELIMITED BY SIZE INTO WRK-MSG-CONF
053900             DISPLAY WRK-MSG-CONF
054000         END-IF.
054100
054200         PERFORM 0130-LER-MENTORADO.
054300
054400 0400-CADASTRAR-MENTORADOS-FIM.            EXIT.
054500*-----------------------------------------------------------------*
054600 0450-NORMALIZAR-OBJETIVO                SECTION.
054700*-----------------------------------------------------------------*
054800         MOVE ZERO   TO WRK-QT-NORM.
054900         MOVE SPACES TO WRK-NORM-TAB(1) WRK-NORM-TAB(2)
055000                        WRK-NORM-TAB(3) WRK-NORM-TAB(4)
055100                        WRK-NORM-TAB(5) WRK-NORM-TAB(6)
055200                        WRK-NORM-TAB(7) WRK-NORM-TAB(8)
055300                        WRK-NORM-TAB(9) WRK-NORM-TAB(10).
055400
055500         PERFORM 0451-OBJETIVO-UMA-ENTRADA
055600             VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > 10.
055700
055800 0450-NORMALIZAR-OBJETIVO-FIM.             EXIT.
055900*-----------------------------------------------------------------*
056000 0451-OBJETIVO-UMA-ENTRADA                SECTION.
056100*-----------------------------------------------------------------*
056200*    TRATA UMA POSICAO DA TABELA DE OBJETIVOS DO LOTE (WRK-I),
056300*    JUSTIFICANDO A ESQUERDA E BAIXANDO PARA MINUSCULO ANTES DE
056400*    ACRESCENTAR NA TABELA NORMALIZADA.
056500*-----------------------------------------------------------------*
056600         MOVE REG-MENTD-ENT-OBJETIVO(WRK-I) TO WRK-ENTRADA.
056700         IF WRK-ENTRADA NOT EQUAL SPACES
056800             PERFORM 0258-JUSTIFICAR-ESQ
056900             INSPECT WRK-SAIDA CONVERTING WRK-MAIUSCULAS
057000                                        TO WRK-MINUSCULAS
057100             IF WRK-SAIDA NOT EQUAL SPACES
057200                 PERFORM 0455-ACRESCENTAR-OBJETIVO
057300             END-IF
057400         END-IF.
057500
057600 0451-OBJETIVO-UMA-ENTRADA-FIM.            EXIT.
057700*-----------------------------------------------------------------*
057800 0455-ACRESCENTAR-OBJETIVO               SECTION.
057900*-----------------------------------------------------------------*
058000         MOVE "N" TO WRK-DUPLICADO.
058100         IF WRK-QT-NORM NOT EQUAL ZERO
058200             PERFORM 0456-CONFERIR-OBJET-REPETIDO
058300                 VARYING WRK-J FROM 1 BY 1 UNTIL WRK-J > WRK-QT-NORM
058400         END-IF.
058500         IF WRK-DUPLICADO NOT EQUAL "S"
058600             IF WRK-QT-NORM < 10
058700                 ADD 1 TO WRK-QT-NORM
058800                 MOVE WRK-SAIDA TO WRK-NORM-TAB(WRK-QT-NORM)
058900             END-IF
059000         END-IF.
059100
059200 0455-ACRESCENTAR-OBJETIVO-FIM.            EXIT.
059300*-----------------------------------------------------------------*
059400 0456-CONFERIR-OBJET-REPETIDO             SECTION.
059500*-----------------------------------------------------------------*
059600*    COMPARA WRK-SAIDA CONTRA A POSICAO WRK-J DA TABELA JA
059700*    NORMALIZADA -- MARCA WRK-DUPLICADO QUANDO IGUAL.
059800*-----------------------------------------------------------------*
059900         IF WRK-NORM-TAB(WRK-J) EQUAL WRK-SAIDA
060000             MOVE "S" TO WRK-DUPLICADO
060100         END-IF.
060200
060300 0456-CONFERIR-OBJET-REPETIDO-FIM.         EXIT.
060400*-----------------------------------------------------------------*
060500 0460-APLICAR-DEFAULT-MENTD              SECTION.
060600*-----------------------------------------------------------------*
060700*    NIVEL-PADRAO "beginner" QUANDO O LOTE CHEGA EM BRANCO
060800*    (AJUSTE RCA 23/09/92)
060900*-----------------------------------------------------------------*
061000         IF REG-MENTD-ENT-NIVEL EQUAL SPACES
061100             MOVE "beginner" TO REG-MENTD-ENT-NIVEL
061200         END-IF.
061300
061400 0460-APLICAR-DEFAULT-MENTD-FIM.           EXIT.
061500*-----------------------------------------------------------------*
061600 0470-VALIDAR-MENTORADO                  SECTION.
061700*-----------------------------------------------------------------*
061800         MOVE "S" TO WRK-PASSOU.
061900
062000*        AJUSTE 0109-2005 VLT -- TAMANHO REAL MEDIDO POR 0258D,
062100*        NAO MAIS POSICAO FIXA 1:2 (VER NOTA EM 0258A).
062200         IF REG-MENTD-ENT-NOME EQUAL SPACES
062300             MOVE "N" TO WRK-PASSOU
062400         ELSE
062500             MOVE REG-MENTD-ENT-NOME TO WRK-CAMPO-GENERICO
062600             PERFORM 0258D-OBTER-TAM-NOME
062700             IF WRK-TAM-GENERICO < 2
062800                 MOVE "N" TO WRK-PASSOU
062900             END-IF
063000         END-IF.
063100
063200         IF REG-MENTD-ENT-EMAIL EQUAL SPACES
063300             MOVE "N" TO WRK-PASSOU
063400         ELSE
063500             MOVE ZERO TO WRK-TAM
063600             PERFORM 0471-ACHAR-ARROBA-MENTD
063700                 VARYING WRK-TAM FROM 1 BY 1 UNTIL WRK-TAM > 40
063800             IF WRK-TAM NOT EQUAL 41
063900                 MOVE "N" TO WRK-PASSOU
064000             END-IF
064100         END-IF.
064200
064300         IF WRK-QT-NORM EQUAL ZERO
064400             MOVE "N" TO WRK-PASSOU
064500         END-IF.
064600
064700 0470-VALIDAR-MENTORADO-FIM.               EXIT.
064800*-----------------------------------------------------------------*
064900 0471-ACHAR-ARROBA-MENTD                  SECTION.
065000*-----------------------------------------------------------------*
065100*    PROCURA O SINAL "@" NA POSICAO WRK-TAM DO E-MAIL DO
065200*    MENTORADO (AJUSTE SMF 11/06/91).
065300*-----------------------------------------------------------------*
065400         IF REG-MENTD-ENT-EMAIL(WRK-TAM:1) EQUAL "@"
065500             MOVE 41 TO WRK-TAM
065600         END-IF.
065700
065800 0471-ACHAR-ARROBA-MENTD-FIM.              EXIT.
065900*-----------------------------------------------------------------*
066000 0900-FINALIZAR                          SECTION.
066100*-----------------------------------------------------------------*
066200         PERFORM 0910-ESTATISTICA.
066300         CLOSE TXNMTR
066400               TXNMTE
066500               MENTOR
066600               MENTD.
066700
066800 0900-FINALIZAR-FIM.                      EXIT.
066900*-----------------------------------------------------------------*
067000 0910-ESTATISTICA                        SECTION.
067100*-----------------------------------------------------------------*
067200         IF CHAVE-MODO-VERBOSO
067300             DISPLAY "(UPSI-0 LIGADA - CONFIRMACAO LINHA A LINHA)"
067400         END-IF.
067500         DISPLAY "===== CADASTRO DE MENTORIA - RESUMO ======".
067600         DISPLAY "MENTORES CADASTRADOS.......: " WRK-MENTOR-OK.
067700         DISPLAY "MENTORES REJEITADOS........: " WRK-MENTOR-REJ.
067800         DISPLAY "MENTORADOS CADASTRADOS.....: " WRK-MENTD-OK.
067900         DISPLAY "MENTORADOS REJEITADOS......: " WRK-MENTD-REJ.
068000
068100 0910-ESTATISTICA-FIM.                    EXIT.
068200*-----------------------------------------------------------------*
068300 9999-TRATA-ERRO                         SECTION.
068400*-----------------------------------------------------------------*
068500         DISPLAY "========== PROGRAMA INTERROMPIDO =========".
068600         DISPLAY "MENSAGEM....:" WRK-DESCRICAO-ERRO.
068700         DISPLAY "STATUS......:" WRK-STATUS-ERRO.
068800         DISPLAY "ARQUIVO.....:" WRK-ARQUIVO-ERRO.
068900         GOBACK.
069000
069100 9999-TRATA-ERRO-FIM.                     EXIT.
069200