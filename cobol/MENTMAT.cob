000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             MENTMAT.
000400 AUTHOR.                                 S FARIA.
000500 INSTALLATION.                           CPD-RH.
000600 DATE-WRITTEN.                           22/04/1988.
000700 DATE-COMPILED.
000800 SECURITY.                               USO INTERNO - CPD-RH.
000900*=================================================================*
001000*    PROGRAMA...: MENTMAT
001100*    PROGRAMADOR: S.FARIA
001200*    ANALISTA...: R.ALMEIDA
001300*    SETOR......: CPD - RECURSOS HUMANOS
001400*    DATA.......: 22 / 04 / 1988
001500*-----------------------------------------------------------------*
001600*    OBJETIVO...: PAREAR MENTORES E MENTORADOS CADASTRADOS (VER
001700*                 MENTCAD), PONTUANDO CADA PAR PELA QUANTIDADE DE
001800*                 OBJETIVOS DO MENTORADO ATENDIDOS PELAS
001900*                 HABILIDADES DO MENTOR, CONTROLAR O CICLO DE VIDA
002000*                 DO PAREAMENTO (ATIVAR/CANCELAR/COMPLETAR/
002100*                 REPAREAR) E EMITIR O ARQUIVO DE EXPORTACAO E O
002200*                 RELATORIO DETALHADO DO QUADRO DE MENTORIA.
002300*-----------------------------------------------------------------*
002400*    ARQUIVOS                I/O                  INCLUDE/BOOK
002500*    CARTCTL                INPUT                 (CARTAO DE CONTR./MOVTO)
002600*    MENTOR                 INPUT                 #MENTOR-REC
002700*    MENTD                  INPUT                 #MENTD-REC
002800*    MATCHOUT               OUTPUT                (EXPORTACAO)
002900*    RPTOUT                 OUTPUT                (RELATORIO)
003000*-----------------------------------------------------------------*
003100*    MODULOS....: NENHUM
003200*-----------------------------------------------------------------*
003300*                            ALTERACOES
003400*-----------------------------------------------------------------*
003500*    22/04/1988 SMF 0001  VERSAO INICIAL -- PAREAMENTO PELA
003600*                         PRIMEIRA HABILIDADE IGUAL AO OBJETIVO
003700*    15/09/1988 SMF 0009  INCLUIDA REGRA DE CONTEUDO (HABILIDADE
003800*                         CONTIDA NO OBJETIVO OU VICE-VERSA)
003900*    03/02/1990 RCA 0022  INCLUIDA REGRA DE PALAVRA SIGNIFICATIVA
004000*                         EM COMUM (PALAVRAS DE 3 OU MAIS LETRAS)
004100*    27/07/1990 RCA 0023  NOTA PASSOU A SER GRAVADA COM 4 CASAS
004200*                         DECIMAIS, ARREDONDADA -- ANTES ERA INT.
004300*    19/11/1991 CRN 0035  SEGUNDA PASSADA PELO LADO DO MENTOR
004400*                         PARA OCUPAR VAGAS QUE SOBRARAM NA
004500*                         PRIMEIRA PASSADA
004600*    06/04/1993 CRN 0048  INCLUIDA ROTINA DE CANCELAMENTO E
004700*                         REPAREAMENTO DE MENTORADO
004800*    14/10/1994 JPT 0055  RELATORIO DETALHADO PASSOU A TRAZER
004900*                         PERCENTUAL (EM VEZ DE FRACAO) NO BLOCO
005000*                         DE PAREAMENTOS
005100*    21/03/1996 JPT 0063  ROTINA DE MANUTENCAO DE FINAL DE LOTE
005200*                         (COMPLETAR TURMAS ANTIGAS / REPAREAR
005300*                         TURMAS DESFEITAS) -- PEDIDO DA GERENCIA
005400*                         DO PROGRAMA DE MENTORIA
005500*    09/09/1998 MRC 0072  REVISAO PARA VIRADA DO SECULO -- NENHUM
005600*                         CAMPO DE DATA DE 2 POSICOES; DATA DE
005700*                         PROCESSAMENTO VEM DO CARTAO DE CONTROLE
005800*    02/02/1999 MRC 0073  TESTE DE VIRADA DO ANO 2000 CONCLUIDO -
005900*                         SEM PENDENCIAS
006000*    18/06/2002 VLT 0088  ESTATISTICA DE MENTORES COM VAGA LIVRE
006100*                         PASSOU A ENTRAR NO RESUMO DO RELATORIO
006200*    11/11/2005 VLT 0101  LIMITE DA TABELA DE PAREAMENTOS ELEVADO
006300*                         DE 100 PARA 200 POSICOES
006400*    02/12/2005 VLT 0102  CORRIGIDOS INDICES DE LACO REAPROVEITADOS
006500*                         ENTRE LACO EXTERNO E SUB-ROTINA CHAMADA
006600*                         (WRK-I/WRK-J) QUE EMBARALHAVAM A
006700*                         PONTUACAO E A MANUTENCAO DE FINAL DE
006800*                         LOTE EM ALGUNS CASOS -- NOVOS CONTADORES
006900*                         WRK-L A WRK-S PROPRIOS POR NIVEL DE
007000*                         ANINHAMENTO.  BLOCO DE MENTORES DO
007100*                         RELATORIO PASSOU A TRAZER A LISTA DE
007200*                         HABILIDADES DO PROPRIO MENTOR (ANTES
007300*                         FICAVA EM BRANCO) E O BLOCO DE
007400*                         MENTORADOS PASSOU A TRAZER A LISTA DE
007500*                         OBJETIVOS (NAO EXISTIA).
007600*    09/08/2006 VLT 0105  CARTCTL GANHOU TIPO DE CARTAO (D/C/R) --
007700*                         A ROTINA DE MANUTENCAO DE FINAL DE LOTE
007800*                         (1100) DEIXOU DE FECHAR/REPAREAR TURMAS
007900*                         POR MODULO DE POSICAO NA TABELA (SEM
008000*                         NENHUM CARTAO DE ENTRADA PARA ISSO) E
008100*                         PASSOU A OBEDECER CARTOES DE MOVIMENTO
008200*                         NOMINAIS (MENTORADO/MENTOR PELO NOME) --
008300*                         A PEDIDO DA GERENCIA DO PROGRAMA DE
008400*                         MENTORIA.  ROTINA DE ACHAR MENTOR COM
008500*                         VAGA LIVRE (1110/1111), QUE SO SERVIA AO
008600*                         FECHAMENTO AUTOMATICO ANTIGO, FOI
008700*                         RETIRADA.
008800*    09/08/2006 VLT 0105  INCLUIDAS ROTINAS DE LOCALIZACAO DE
008900*                         MENTOR/MENTORADO PELO NOME (0240/0242),
009000*                         REAPROVEITADAS PELO CARTAO DE MOVIMENTO;
009100*                         WRK-STATUS-AREA DESMEMBRADA EM ITENS 77
009200*                         INDEPENDENTES (PADRAO DO CPD PARA
009300*                         VARIAVEIS DE FILE STATUS).
009400*-----------------------------------------------------------------*
009500*=================================================================*
009600 ENVIRONMENT                             DIVISION.
009700*=================================================================*
009800 CONFIGURATION                           SECTION.
009900*-----------------------------------------------------------------*
010000 SPECIAL-NAMES.
010100     C01 IS TOP-OF-FORM
010200     CLASS DIGITO-VALIDO  IS "0" THRU "9"
010300     UPSI-0 ON STATUS IS CHAVE-MODO-DETALHE.
010400*-----------------------------------------------------------------*
010500 INPUT-OUTPUT                            SECTION.
010600*-----------------------------------------------------------------*
010700 FILE-CONTROL.
010800     SELECT CARTCTL ASSIGN TO CARTCTL
010900         ORGANIZATION IS LINE SEQUENTIAL
011000         FILE STATUS IS FS-CARTCTL.
011100     SELECT MENTOR ASSIGN TO MENTOR
011200         ORGANIZATION IS LINE SEQUENTIAL
011300         FILE STATUS IS FS-MENTOR.
011400     SELECT MENTD  ASSIGN TO MENTD
011500         ORGANIZATION IS LINE SEQUENTIAL
011600         FILE STATUS IS FS-MENTD.
011700     SELECT MATCHOUT ASSIGN TO MATCHOUT
011800         ORGANIZATION IS LINE SEQUENTIAL
011900         FILE STATUS IS FS-MATCHOUT.
012000     SELECT RPTOUT ASSIGN TO RPTOUT
012100         ORGANIZATION IS LINE SEQUENTIAL
012200         FILE STATUS IS FS-RPTOUT.
012300*=================================================================*
012400 DATA                                    DIVISION.
012500*=================================================================*
012600 FILE                                    SECTION.
012700*-----------------------------------------------------------------*
012800*        CARTAO DE CONTROLE -- 1O. CARTAO = DATA DE PROCESSAMENTO;
012900*        DEMAIS CARTOES = MOVIMENTO DE MANUTENCAO DE FINAL DE LOTE
013000*        (COMPLETAR/REPAREAR PAREAMENTO PELO NOME DO MENTORADO)
013100*        (AJUSTE VLT 09/08/2006 0105).
013200*-----------------------------------------------------------------*
013300 FD  CARTCTL.
013400 01  REG-CARTCTL.
013500     05 CARTCTL-TIPO                 PIC X(01).
013600         88 CARTCTL-88-DATA                VALUE "D".
013700         88 CARTCTL-88-COMPLETAR           VALUE "C".
013800         88 CARTCTL-88-REPAREAR            VALUE "R".
013900     05 CARTCTL-CAMPOS               PIC X(78).
014000     05 CARTCTL-CAMPOS-R REDEFINES CARTCTL-CAMPOS.
014100         10 CARTCTL-DATA-PROC        PIC X(08).
014200         10 FILLER                   PIC X(70).
014300     05 CARTCTL-CAMPOS-M REDEFINES CARTCTL-CAMPOS.
014400         10 CARTCTL-NOME-MENTD       PIC X(30).
014500         10 CARTCTL-NOME-MENTOR      PIC X(30).
014600         10 FILLER                   PIC X(18).
014700     05 FILLER                       PIC X(01).
014800*-----------------------------------------------------------------*
014900*        INPUT - QUADRO DE MENTORES
015000*-----------------------------------------------------------------*
015100 FD  MENTOR.
015200 COPY "#MENTOR-REC".
015300*-----------------------------------------------------------------*
015400*        INPUT - QUADRO DE MENTORADOS
015500*-----------------------------------------------------------------*
015600 FD  MENTD.
015700 COPY "#MENTD-REC".
015800*-----------------------------------------------------------------*
015900*        OUTPUT - EXPORTACAO DE PAREAMENTOS (PIPE-DELIMITADO)
016000*-----------------------------------------------------------------*
016100 FD  MATCHOUT.
016200 01  REG-MATCHOUT                    PIC X(200).
016300*-----------------------------------------------------------------*
016400*        OUTPUT - RELATORIO DETALHADO (LINHA DE IMPRESSAO 80 COL)
016500*-----------------------------------------------------------------*
016600 FD  RPTOUT.
016700 01  REG-RPTOUT                      PIC X(80).
016800*-----------------------------------------------------------------*
016900 WORKING-STORAGE                         SECTION.
017000*-----------------------------------------------------------------*
017100 01  FILLER                      PIC X(050)          VALUE
017200         "***** INICIO DA WORKING *****".
017300*-----------------------------------------------------------------*
017400 77  FS-CARTCTL                PIC X(02)          VALUE SPACES.
017500 77  FS-MENTOR                 PIC X(02)          VALUE SPACES.
017600 77  FS-MENTD                  PIC X(02)          VALUE SPACES.
017700 77  FS-MATCHOUT               PIC X(02)          VALUE SPACES.
017800 77  FS-RPTOUT                 PIC X(02)          VALUE SPACES.
017900 01  WS-SEGUNDA-PASSADA-EXEC   PIC X(01)          VALUE "N".
018000 01  WS-DATA-PROCESSAMENTO     PIC X(08)          VALUE SPACES.
018100*-----------------------------------------------------------------*
018200*    TABELA DE MENTORES EM MEMORIA (LIMITE 0101-2005: 200 POSIC.)
018300*-----------------------------------------------------------------*
018400 01  WS-TAB-MENTOR.
018500     05 WS-MENTOR-LINHA OCCURS 200 TIMES
018600                         INDEXED BY IX-MTR.
018700         10 T-MENTOR-ID             PIC X(08).
018800         10 T-MENTOR-NOME           PIC X(30).
018900         10 T-MENTOR-EMAIL          PIC X(40).
019000         10 T-MENTOR-QT-HABIL       PIC 9(02).
019100         10 T-MENTOR-HABILS.
019200             15 T-MENTOR-HABIL      PIC X(25) OCCURS 10 TIMES.
019300         10 T-MENTOR-HABILS-R REDEFINES T-MENTOR-HABILS
019400                                    PIC X(250).
019500         10 T-MENTOR-QT-MAX         PIC 9(02).
019600         10 T-MENTOR-QT-ATUAL       PIC 9(02).
019700 01  WRK-QT-MENTOR                PIC 9(04) COMP      VALUE ZERO.
019800*-----------------------------------------------------------------*
019900*    TABELA DE MENTORADOS EM MEMORIA (LIMITE 200 POSICOES)
020000*-----------------------------------------------------------------*
020100 01  WS-TAB-MENTD.
020200     05 WS-MENTD-LINHA OCCURS 200 TIMES
020300                        INDEXED BY IX-MTD.
020400         10 T-MENTD-ID              PIC X(08).
020500         10 T-MENTD-NOME            PIC X(30).
020600         10 T-MENTD-EMAIL           PIC X(40).
020700         10 T-MENTD-QT-OBJET        PIC 9(02).
020800         10 T-MENTD-OBJETIVOS.
020900             15 T-MENTD-OBJETIVO    PIC X(25) OCCURS 10 TIMES.
021000         10 T-MENTD-OBJETIVOS-R REDEFINES T-MENTD-OBJETIVOS
021100                                    PIC X(250).
021200         10 T-MENTD-NIVEL           PIC X(12).
021300         10 T-MENTD-PAREADO         PIC X(01).
021400 01  WRK-QT-MENTD                 PIC 9(04) COMP      VALUE ZERO.
021500*-----------------------------------------------------------------*
021600*    TABELA DE PAREAMENTOS EM MEMORIA (LIMITE 0101-2005: 200 POS.)
021700*-----------------------------------------------------------------*
021800 01  WS-TAB-PAR.
021900     05 WS-PAR-LINHA OCCURS 200 TIMES
022000                      INDEXED BY IX-PAR.
022100         10 T-PAR-ID                PIC X(08).
022200         10 T-PAR-MENTOR-ID         PIC X(08).
022300         10 T-PAR-MENTOR-NOME       PIC X(30).
022400         10 T-PAR-MENTD-ID          PIC X(08).
022500         10 T-PAR-MENTD-NOME        PIC X(30).
022600         10 T-PAR-NOTA              PIC 9(01)V9(04).
022700         10 T-PAR-QT-HABIL-OK       PIC 9(02).
022800         10 T-PAR-HABIL-OKS.
022900             15 T-PAR-HABIL-OK      PIC X(25) OCCURS 10 TIMES.
023000         10 T-PAR-HABIL-OKS-R REDEFINES T-PAR-HABIL-OKS
023100                                    PIC X(250).
023200         10 T-PAR-SITUACAO          PIC X(09).
023300             88 T-88-ATIVO                 VALUE "ACTIVE".
023400             88 T-88-PENDENTE              VALUE "PENDING".
023500             88 T-88-COMPLETO              VALUE "COMPLETED".
023600             88 T-88-CANCELADO             VALUE "CANCELLED".
023700 01  WRK-QT-PAR                   PIC 9(04) COMP      VALUE ZERO.
023800 01  WRK-PROX-NUM-PAR             PIC 9(07) COMP      VALUE ZERO.
023900 01  WRK-PROX-NUM-PAR-EDT         PIC 9(07)           VALUE ZERO.
024000*-----------------------------------------------------------------*
024100*    TABELA AUXILIAR DE CANDIDATOS (REAPROVEITADA NAS DUAS VIAS)
024200*-----------------------------------------------------------------*
024300 01  WS-TAB-CAND.
024400     05 WS-CAND-LINHA OCCURS 200 TIMES
024500                       INDEXED BY IX-CAN.
024600         10 T-CAND-IDX              PIC 9(04) COMP.
024700         10 T-CAND-NOTA             PIC 9(01)V9(04).
024800 01  WRK-QT-CAND                  PIC 9(04) COMP      VALUE ZERO.
024900*-----------------------------------------------------------------*
025000*    AREA DE CALCULO DE NOTA DE UM PAR (MENTOR X MENTORADO)
025100*-----------------------------------------------------------------*
025200 01  WRK-AREA-NOTA.
025300     05 WRK-IDX-MENTOR             PIC 9(04) COMP     VALUE ZERO.
025400     05 WRK-IDX-MENTD              PIC 9(04) COMP     VALUE ZERO.
025500     05 WRK-QT-HABIL-OK            PIC 9(02) COMP     VALUE ZERO.
025600     05 WRK-HABIL-OKS OCCURS 10 TIMES PIC X(25)       VALUE SPACES.
025700     05 WRK-NOTA-CALC              PIC 9(01)V9(04)    VALUE ZERO.
025800     05 WRK-GOAL-ATENDIDO          PIC X(01)          VALUE "N".
025900         88 WRK-88-ATENDIDO               VALUE "S".
026000*-----------------------------------------------------------------*
026100*    AREA DO PREDICADO DE CASAMENTO DE HABILIDADE (ISSKILLMATCH)
026200*-----------------------------------------------------------------*
026300 01  WRK-AREA-PREDICADO.
026400     05 WRK-SKILL-A                PIC X(25)          VALUE SPACES.
026500     05 WRK-SKILL-B                PIC X(25)          VALUE SPACES.
026600     05 WRK-CASOU                  PIC X(01)          VALUE "N".
026700         88 WRK-88-CASOU                  VALUE "S".
026800     05 WRK-HAYSTACK                PIC X(25)         VALUE SPACES.
026900     05 WRK-HAY-TAM                 PIC 9(02) COMP    VALUE ZERO.
027000     05 WRK-NEEDLE                  PIC X(25)         VALUE SPACES.
027100     05 WRK-NEEDLE-TAM              PIC 9(02) COMP    VALUE ZERO.
027200     05 WRK-POS-SUB                 PIC 9(02) COMP    VALUE ZERO.
027300     05 WRK-ACHOU-SUB               PIC X(01)         VALUE "N".
027400     05 WRK-PALAVRAS-A OCCURS 5 TIMES PIC X(25)       VALUE SPACES.
027500     05 WRK-QT-PAL-A                PIC 9(02) COMP    VALUE ZERO.
027600     05 WRK-PALAVRAS-B OCCURS 5 TIMES PIC X(25)       VALUE SPACES.
027700     05 WRK-QT-PAL-B                PIC 9(02) COMP    VALUE ZERO.
027800     05 WRK-RESTO                   PIC X(25)         VALUE SPACES.
027900*-----------------------------------------------------------------*
028000*    AREA DE LOCALIZACAO DE MENTOR/MENTORADO PELO NOME (CARTAO DE
028100*    MANUTENCAO) -- COMPARACAO SEMPRE EM MAIUSCULAS, 1A. OCORRENCIA
028200*    NA ORDEM DO QUADRO VENCE (AJUSTE VLT 09/08/2006 0105).
028300*-----------------------------------------------------------------*
028400 01  WRK-AREA-NOME.
028500     05 WRK-NOME-BUSCA              PIC X(30)         VALUE SPACES.
028600     05 WRK-NOME-CMP                PIC X(30)         VALUE SPACES.
028700 01  WRK-MAIUSCULAS              PIC X(26)   VALUE
028800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
028900 01  WRK-MINUSCULAS              PIC X(26)   VALUE
029000         "abcdefghijklmnopqrstuvwxyz".
029100*-----------------------------------------------------------------*
029200*    AREA GENERICA DE TAMANHO DE CAMPO (SEM BRANCO A DIREITA)
029300*-----------------------------------------------------------------*
029400 01  WRK-AREA-TAMANHO.
029500     05 WRK-CAMPO-GENERICO         PIC X(40)          VALUE SPACES.
029600     05 WRK-TAM-GENERICO           PIC 9(04) COMP     VALUE ZERO.
029700     05 WRK-SCAN                   PIC S9(04) COMP    VALUE ZERO.
029800*-----------------------------------------------------------------*
029900*    CONTADORES E INDICES DE CONTROLE (COMP)
030000*-----------------------------------------------------------------*
030100 01  WRK-CONTADORES.
030200     05 WRK-I                      PIC 9(04) COMP     VALUE ZERO.
030300     05 WRK-J                      PIC 9(04) COMP     VALUE ZERO.
030400     05 WRK-K                      PIC 9(04) COMP     VALUE ZERO.
030500*    AJUSTE 0101-2005 VLT -- INDICES PROPRIOS DAS ROTINAS DE APOIO
030600*    (0300/0670/0700/0680/0690/0820), PARA NAO PISAR NO INDICE DO
030700*    LACO CHAMADOR QUANDO A ROTINA DE APOIO E' ACIONADA DE DENTRO
030800*    DE UM PERFORM VARYING AINDA EM ANDAMENTO.
030900     05 WRK-L                      PIC 9(04) COMP     VALUE ZERO.
031000     05 WRK-M                      PIC 9(04) COMP     VALUE ZERO.
031100     05 WRK-N                      PIC 9(04) COMP     VALUE ZERO.
031200     05 WRK-O                      PIC 9(04) COMP     VALUE ZERO.
031300     05 WRK-P                      PIC 9(04) COMP     VALUE ZERO.
031400     05 WRK-Q                      PIC 9(04) COMP     VALUE ZERO.
031500     05 WRK-R                      PIC 9(04) COMP     VALUE ZERO.
031600     05 WRK-S                      PIC 9(04) COMP     VALUE ZERO.
031700*    AJUSTE VLT 09/08/2006 0105 -- INDICE PROPRIO DAS ROTINAS DE
031800*    LOCALIZACAO DE MENTOR/MENTORADO PELO NOME (0240/0242); ROTINA
031900*    DE ACHAR-MENTOR-COM-VAGA E SEU WRK-MELHOR-IDX FORAM RETIRADOS
032000*    NESTE AJUSTE (VER 1100).
032100     05 WRK-T                      PIC 9(04) COMP     VALUE ZERO.
032200     05 WRK-VAGAS-REST             PIC 9(02) COMP     VALUE ZERO.
032300*-----------------------------------------------------------------*
032400*    ESTATISTICAS DO LOTE (BLOCO SUMMARY DO RELATORIO)
032500*-----------------------------------------------------------------*
032600 01  WRK-ESTATISTICAS.
032700     05 WRK-TOT-MENTORES           PIC 9(04) COMP     VALUE ZERO.
032800     05 WRK-TOT-MENTD              PIC 9(04) COMP     VALUE ZERO.
032900     05 WRK-TOT-PAR                PIC 9(04) COMP     VALUE ZERO.
033000     05 WRK-PAR-ATIVOS             PIC 9(04) COMP     VALUE ZERO.
033100     05 WRK-MENTORES-DISP          PIC 9(04) COMP     VALUE ZERO.
033200     05 WRK-MENTD-NAO-PAREADOS     PIC 9(04) COMP     VALUE ZERO.
033300*-----------------------------------------------------------------*
033400*    LINHAS EDITADAS DE SAIDA (EXPORTACAO E RELATORIO)
033500*-----------------------------------------------------------------*
033600 01  WRK-LINHA-EXPORT               PIC X(200)        VALUE SPACES.
033700 01  WRK-LINHA-RPT                  PIC X(80)         VALUE SPACES.
033800 01  WRK-SCORE-EDIT                 PIC 9.99          VALUE ZERO.
033900 01  WRK-PCT-EDIT                   PIC 999.99        VALUE ZERO.
034000 01  WRK-CONTADOR-EDIT              PIC ZZZ9          VALUE ZERO.
034100 01  WRK-LISTA-SKILLS               PIC X(160)        VALUE SPACES.
034200*-----------------------------------------------------------------*
034300*------------------------- BOOKS DE APOIO -------------------------*
034400 COPY "#BOOKERRO".
034500 COPY "#MSGERRO".
034600*-----------------------------------------------------------------*
034700 01  FILLER                      PIC X(050)           VALUE
034800     "***** FIM DA WORKING *****".
034900*-----------------------------------------------------------------*
035000
035100*=================================================================*
035200 PROCEDURE                               DIVISION.
035300*=================================================================*
035400 0000-PRINCIPAL                          SECTION.
035500
035600         PERFORM 0100-INICIAR.
035700         PERFORM 0200-PAREAR-MENTORADOS.
035800         PERFORM 0220-SEGUNDA-PASSADA-MENTOR.
035900         PERFORM 1100-MANUTENCAO-FINAL.
036000         PERFORM 1000-CALCULAR-ESTATISTICAS.
036100         PERFORM 0800-GRAVAR-EXPORTACAO.
036200         PERFORM 0900-GRAVAR-RELATORIO.
036300         PERFORM 1900-FINALIZAR.
036400         GOBACK.
036500
036600 0000-PRINCIPAL-FIM.                      EXIT.
036700*-----------------------------------------------------------------*
036800 0100-INICIAR                            SECTION.
036900*-----------------------------------------------------------------*
037000         OPEN INPUT  CARTCTL
037100                     MENTOR
037200                     MENTD
037300              OUTPUT MATCHOUT
037400                     RPTOUT.
037500         PERFORM 0110-TESTAR-STATUS-ABERTURA.
037600
037700         READ CARTCTL.
037800*        AJUSTE VLT 09/08/2006 0105 -- 1O. CARTAO CONTINUA SENDO A
037900*        DATA DE PROCESSAMENTO; SE VEIO EM BRANCO OU EM FORMATO
038000*        NOVO (TIPO C/R), A DATA FICA ZERADA E O CARTAO JA LIDO
038100*        SEGUE PARA A MANUTENCAO DE FINAL DE LOTE (1100).
038200         IF FS-CARTCTL EQUAL "00" AND CARTCTL-88-DATA
038300             MOVE CARTCTL-DATA-PROC TO WS-DATA-PROCESSAMENTO
038400             READ CARTCTL
038500         ELSE
038600             MOVE "00000000" TO WS-DATA-PROCESSAMENTO
038700         END-IF.
038800
038900         PERFORM 0120-CARREGAR-MENTORES.
039000         PERFORM 0130-CARREGAR-MENTORADOS.
039100
039200 0100-INICIAR-FIM.                        EXIT.
039300*-----------------------------------------------------------------*
039400 0110-TESTAR-STATUS-ABERTURA             SECTION.
039500*-----------------------------------------------------------------*
039600         IF FS-MENTOR NOT EQUAL "00"
039700             MOVE WRK-ERRO-ABERTURA TO WRK-DESCRICAO-ERRO
039800             MOVE FS-MENTOR         TO WRK-STATUS-ERRO
039900             MOVE "MENTOR"          TO WRK-ARQUIVO-ERRO
040000             PERFORM 9999-TRATA-ERRO
040100         END-IF.
040200         IF FS-MENTD NOT EQUAL "00"
040300             MOVE WRK-ERRO-ABERTURA TO WRK-DESCRICAO-ERRO
040400             MOVE FS-MENTD          TO WRK-STATUS-ERRO
040500             MOVE "MENTD"           TO WRK-ARQUIVO-ERRO
040600             PERFORM 9999-TRATA-ERRO
040700         END-IF.
040800         IF FS-MATCHOUT NOT EQUAL "00"
040900             MOVE WRK-ERRO-ABERTURA TO WRK-DESCRICAO-ERRO
041000             MOVE FS-MATCHOUT       TO WRK-STATUS-ERRO
041100             MOVE "MATCHOUT"        TO WRK-ARQUIVO-ERRO
041200             PERFORM 9999-TRATA-ERRO
041300         END-IF.
041400         IF FS-RPTOUT NOT EQUAL "00"
041500             MOVE WRK-ERRO-ABERTURA TO WRK-DESCRICAO-ERRO
041600             MOVE FS-RPTOUT         TO WRK-STATUS-ERRO
041700             MOVE "RPTOUT"          TO WRK-ARQUIVO-ERRO
041800             PERFORM 9999-TRATA-ERRO
041900         END-IF.
042000
042100 0110-TESTAR-STATUS-ABERTURA-FIM.         EXIT.
042200*-----------------------------------------------------------------*
042300 0120-CARREGAR-MENTORES                  SECTION.
042400*-----------------------------------------------------------------*
042500*    LE O QUADRO DE MENTORES NA ORDEM DO ARQUIVO -- A ORDEM DE
042600*    REGISTRO E A ORDEM DE DESEMPATE DO PAREAMENTO.
042700*-----------------------------------------------------------------*
042800         READ MENTOR.
042900         PERFORM 0121-CARREGAR-1-MENTOR UNTIL FS-MENTOR EQUAL "10".
043000
043100 0120-CARREGAR-MENTORES-FIM.               EXIT.
043200*-----------------------------------------------------------------*
043300 0121-CARREGAR-1-MENTOR                   SECTION.
043400*-----------------------------------------------------------------*
043500*    CORPO DO LACO DE 0120 -- UM REGISTRO DE MENTOR POR VEZ.
043600*-----------------------------------------------------------------*
043700         IF FS-MENTOR NOT EQUAL "00"
043800             MOVE WRK-ERRO-LEITURA TO WRK-DESCRICAO-ERRO
043900             MOVE FS-MENTOR        TO WRK-STATUS-ERRO
044000             MOVE "MENTOR"         TO WRK-ARQUIVO-ERRO
044100             PERFORM 9999-TRATA-ERRO
044200         END-IF.
044300         ADD 1 TO WRK-QT-MENTOR.
044400         SET IX-MTR TO WRK-QT-MENTOR.
044500         MOVE REG-MENTOR-ID        TO T-MENTOR-ID(IX-MTR).
044600         MOVE REG-MENTOR-NOME      TO T-MENTOR-NOME(IX-MTR).
044700         MOVE REG-MENTOR-EMAIL     TO T-MENTOR-EMAIL(IX-MTR).
044800         MOVE REG-MENTOR-QT-HABIL  TO T-MENTOR-QT-HABIL(IX-MTR).
044900         MOVE REG-MENTOR-HABILS-R  TO T-MENTOR-HABILS-R(IX-MTR).
045000         MOVE REG-MENTOR-QT-MAX    TO T-MENTOR-QT-MAX(IX-MTR).
045100         MOVE REG-MENTOR-QT-ATUAL  TO T-MENTOR-QT-ATUAL(IX-MTR).
045200         READ MENTOR.
045300
045400 0121-CARREGAR-1-MENTOR-FIM.                EXIT.
045500*-----------------------------------------------------------------*
045600 0130-CARREGAR-MENTORADOS                SECTION.
045700*-----------------------------------------------------------------*
045800         READ MENTD.
045900         PERFORM 0131-CARREGAR-1-MENTD UNTIL FS-MENTD EQUAL "10".
046000
046100 0130-CARREGAR-MENTORADOS-FIM.             EXIT.
046200*-----------------------------------------------------------------*
046300 0131-CARREGAR-1-MENTD                    SECTION.
046400*-----------------------------------------------------------------*
046500*    CORPO DO LACO DE 0130 -- UM REGISTRO DE MENTORADO POR VEZ.
046600*-----------------------------------------------------------------*
046700         IF FS-MENTD NOT EQUAL "00"
046800             MOVE WRK-ERRO-LEITURA TO WRK-DESCRICAO-ERRO
046900             MOVE FS-MENTD         TO WRK-STATUS-ERRO
047000             MOVE "MENTD"          TO WRK-ARQUIVO-ERRO
047100             PERFORM 9999-TRATA-ERRO
047200         END-IF.
047300         ADD 1 TO WRK-QT-MENTD.
047400         SET IX-MTD TO WRK-QT-MENTD.
047500         MOVE REG-MENTD-ID          TO T-MENTD-ID(IX-MTD).
047600         MOVE REG-MENTD-NOME        TO T-MENTD-NOME(IX-MTD).
047700         MOVE REG-MENTD-EMAIL       TO T-MENTD-EMAIL(IX-MTD).
047800         MOVE REG-MENTD-QT-OBJET    TO T-MENTD-QT-OBJET(IX-MTD).
047900         MOVE REG-MENTD-OBJETIVOS-R TO T-MENTD-OBJETIVOS-R(IX-MTD).
048000         MOVE REG-MENTD-NIVEL       TO T-MENTD-NIVEL(IX-MTD).
048100         MOVE REG-MENTD-PAREADO     TO T-MENTD-PAREADO(IX-MTD).
048200         READ MENTD.
048300
048400 0131-CARREGAR-1-MENTD-FIM.                 EXIT.
048500*-----------------------------------------------------------------*
048600 0200-PAREAR-MENTORADOS                  SECTION.
048700*-----------------------------------------------------------------*
048800*    PRIMEIRA PASSADA -- PELO LADO DO MENTORADO.  PARA CADA
048900*    MENTORADO AINDA DISPONIVEL, PROCURA OS MELHORES MENTORES E
049000*    EFETIVA O PAREAMENTO COM O PRIMEIRO DA LISTA ORDENADA.
049100*-----------------------------------------------------------------*
049200         IF WRK-QT-MENTD NOT EQUAL ZERO
049300             PERFORM 0201-PAREAR-1-MENTORADO
049400                 VARYING WRK-IDX-MENTD FROM 1 BY 1
049500                     UNTIL WRK-IDX-MENTD > WRK-QT-MENTD
049600         END-IF.
049700
049800 0200-PAREAR-MENTORADOS-FIM.               EXIT.
049900*-----------------------------------------------------------------*
050000 0201-PAREAR-1-MENTORADO                  SECTION.
050100*-----------------------------------------------------------------*
050200*    CORPO DO LACO DE 0200 -- UM MENTORADO POR VEZ, NA POSICAO
050300*    WRK-IDX-MENTD.
050400*-----------------------------------------------------------------*
050500         SET IX-MTD TO WRK-IDX-MENTD.
050600         IF T-MENTD-PAREADO(IX-MTD) EQUAL "N"
050700             PERFORM 0210-ACHAR-CAND-P-MENTORADO
050800             IF WRK-QT-CAND NOT EQUAL ZERO
050900                 SET IX-CAN TO 1
051000                 MOVE T-CAND-IDX(IX-CAN) TO WRK-IDX-MENTOR
051100                 PERFORM 0300-CALCULAR-NOTA
051200                 PERFORM 0600-CRIAR-PAREAMENTO
051300             END-IF
051400         END-IF.
051500
051600 0201-PAREAR-1-MENTORADO-FIM.               EXIT.
051700*-----------------------------------------------------------------*
051800 0210-ACHAR-CAND-P-MENTORADO             SECTION.
051900*-----------------------------------------------------------------*
052000*    "FIND MATCHES FOR ONE MENTEE" -- PERCORRE OS MENTORES NA
052100*    ORDEM DO QUADRO, PULA OS QUE ESTAO NO LIMITE DE VAGAS,
052200*    PONTUA E GUARDA OS CANDIDATOS COM NOTA MAIOR QUE ZERO.
052300*-----------------------------------------------------------------*
052400         MOVE ZERO TO WRK-QT-CAND.
052500         IF WRK-QT-MENTOR NOT EQUAL ZERO
052600             PERFORM 0211-AVALIAR-1-MENTOR-CAND
052700                 VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > WRK-QT-MENTOR
052800         END-IF.
052900         PERFORM 0250-ORDENAR-CANDIDATOS.
053000
053100 0210-ACHAR-CAND-P-MENTORADO-FIM.          EXIT.
053200*-----------------------------------------------------------------*
053300 0211-AVALIAR-1-MENTOR-CAND               SECTION.
053400*-----------------------------------------------------------------*
053500*    CORPO DO LACO DE 0210 -- AVALIA O MENTOR DA POSICAO WRK-I
053600*    COMO CANDIDATO DO MENTORADO WRK-IDX-MENTD.
053700*-----------------------------------------------------------------*
053800         SET IX-MTR TO WRK-I.
053900         IF T-MENTOR-QT-ATUAL(IX-MTR) < T-MENTOR-QT-MAX(IX-MTR)
054000             MOVE WRK-I TO WRK-IDX-MENTOR
054100             PERFORM 0300-CALCULAR-NOTA
054200             IF WRK-NOTA-CALC > ZERO
054300                 ADD 1 TO WRK-QT-CAND
054400                 SET IX-CAN TO WRK-QT-CAND
054500                 MOVE WRK-I         TO T-CAND-IDX(IX-CAN)
054600                 MOVE WRK-NOTA-CALC TO T-CAND-NOTA(IX-CAN)
054700             END-IF
054800         END-IF.
054900
055000 0211-AVALIAR-1-MENTOR-CAND-FIM.            EXIT.
055100*-----------------------------------------------------------------*
055200 0220-SEGUNDA-PASSADA-MENTOR              SECTION.
055300*-----------------------------------------------------------------*
055400*    SEGUNDA PASSADA -- PELO LADO DO MENTOR (AJUSTE CRN 19/11/91).
055500*    OCUPA AS VAGAS QUE SOBRARAM APOS A PRIMEIRA PASSADA,
055600*    PERCORRENDO OS MENTORADOS AINDA NAO PAREADOS.
055700*-----------------------------------------------------------------*
055800         MOVE "S" TO WS-SEGUNDA-PASSADA-EXEC.
055900         IF WRK-QT-MENTOR NOT EQUAL ZERO
056000             PERFORM 0221-OCUPAR-VAGAS-1-MENTOR
056100                 VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > WRK-QT-MENTOR
056200         END-IF.
056300
056400 0220-SEGUNDA-PASSADA-MENTOR-FIM.           EXIT.
056500*-----------------------------------------------------------------*
056600 0221-OCUPAR-VAGAS-1-MENTOR               SECTION.
056700*-----------------------------------------------------------------*
056800*    CORPO DO LACO EXTERNO DE 0220 -- OCUPA AS VAGAS RESTANTES DO
056900*    MENTOR DA POSICAO WRK-I COM OS MELHORES CANDIDATOS ACHADOS.
057000*-----------------------------------------------------------------*
057100         SET IX-MTR TO WRK-I.
057200         IF T-MENTOR-QT-ATUAL(IX-MTR) < T-MENTOR-QT-MAX(IX-MTR)
057300             MOVE WRK-I TO WRK-IDX-MENTOR
057400             PERFORM 0700-ACHAR-CAND-P-MENTOR
057500             COMPUTE WRK-VAGAS-REST =
057600                 T-MENTOR-QT-MAX(IX-MTR) -
057700                 T-MENTOR-QT-ATUAL(IX-MTR)
057800             PERFORM 0222-OCUPAR-1-VAGA
057900                 VARYING WRK-J FROM 1 BY 1
058000                     UNTIL WRK-J > WRK-QT-CAND
058100                        OR WRK-VAGAS-REST EQUAL ZERO
058200         END-IF.
058300
058400 0221-OCUPAR-VAGAS-1-MENTOR-FIM.            EXIT.
058500*-----------------------------------------------------------------*
058600 0222-OCUPAR-1-VAGA                       SECTION.
058700*-----------------------------------------------------------------*
058800*    CORPO DO LACO INTERNO DE 0221 -- CONSOME O CANDIDATO DA
058900*    POSICAO WRK-J DA TABELA ORDENADA, SE O MENTORADO CONTINUAR
059000*    DISPONIVEL.
059100*-----------------------------------------------------------------*
059200         SET IX-CAN TO WRK-J.
059300         MOVE T-CAND-IDX(IX-CAN) TO WRK-IDX-MENTD.
059400         SET IX-MTD TO WRK-IDX-MENTD.
059500         IF T-MENTD-PAREADO(IX-MTD) EQUAL "N"
059600             PERFORM 0300-CALCULAR-NOTA
059700             PERFORM 0600-CRIAR-PAREAMENTO
059800             SUBTRACT 1 FROM WRK-VAGAS-REST
059900         END-IF.
060000
060100 0222-OCUPAR-1-VAGA-FIM.                    EXIT.
060200*-----------------------------------------------------------------*
060300 0240-LOCALIZAR-MENTOR-POR-NOME           SECTION.
060400*-----------------------------------------------------------------*
060500*    LOCALIZA O MENTOR CUJO NOME (JA EM WRK-NOME-BUSCA) CASA EM
060600*    MAIUSCULAS COM O QUADRO DE MENTORES -- 1A. OCORRENCIA NA
060700*    ORDEM DO QUADRO VENCE.  SE ACHAR, DEVOLVE O INDICE EM
060800*    WRK-IDX-MENTOR E WRK-Q DIFERENTE DE ZERO; SENAO, WRK-Q ZERO
060900*    (AJUSTE VLT 09/08/2006 0105).
061000*-----------------------------------------------------------------*
061100         INSPECT WRK-NOME-BUSCA CONVERTING WRK-MINUSCULAS
061200                                        TO WRK-MAIUSCULAS.
061300         MOVE ZERO TO WRK-Q.
061400         IF WRK-QT-MENTOR NOT EQUAL ZERO
061500             PERFORM 0241-TESTAR-1-NOME-MENTOR
061600                 VARYING WRK-T FROM 1 BY 1
061700                     UNTIL WRK-T > WRK-QT-MENTOR
061800                        OR WRK-Q NOT EQUAL ZERO
061900         END-IF.
062000         IF WRK-Q NOT EQUAL ZERO
062100             MOVE WRK-Q TO WRK-IDX-MENTOR
062200         END-IF.
062300
062400 0240-LOCALIZAR-MENTOR-POR-NOME-FIM.         EXIT.
062500*-----------------------------------------------------------------*
062600 0241-TESTAR-1-NOME-MENTOR                  SECTION.
062700*-----------------------------------------------------------------*
062800*    CORPO DO LACO DE 0240 -- COMPARA O NOME DO MENTOR DA POSICAO
062900*    WRK-T, EM MAIUSCULAS, COM O NOME PROCURADO.
063000*-----------------------------------------------------------------*
063100         SET IX-MTR TO WRK-T.
063200         MOVE T-MENTOR-NOME(IX-MTR) TO WRK-NOME-CMP.
063300         INSPECT WRK-NOME-CMP CONVERTING WRK-MINUSCULAS
063400                                       TO WRK-MAIUSCULAS.
063500         IF WRK-NOME-CMP EQUAL WRK-NOME-BUSCA
063600             MOVE WRK-T TO WRK-Q
063700         END-IF.
063800
063900 0241-TESTAR-1-NOME-MENTOR-FIM.               EXIT.
064000*-----------------------------------------------------------------*
064100 0242-LOCALIZAR-MENTD-POR-NOME            SECTION.
064200*-----------------------------------------------------------------*
064300*    LOCALIZA O MENTORADO CUJO NOME (JA EM WRK-NOME-BUSCA) CASA
064400*    EM MAIUSCULAS COM O QUADRO DE MENTORADOS -- 1A. OCORRENCIA NA
064500*    ORDEM DO QUADRO VENCE.  SE ACHAR, DEVOLVE O INDICE EM
064600*    WRK-IDX-MENTD E WRK-Q DIFERENTE DE ZERO; SENAO, WRK-Q ZERO
064700*    (AJUSTE VLT 09/08/2006 0105).
064800*-----------------------------------------------------------------*
064900         INSPECT WRK-NOME-BUSCA CONVERTING WRK-MINUSCULAS
065000                                        TO WRK-MAIUSCULAS.
065100         MOVE ZERO TO WRK-Q.
065200         IF WRK-QT-MENTD NOT EQUAL ZERO
065300             PERFORM 0243-TESTAR-1-NOME-MENTD
065400                 VARYING WRK-T FROM 1 BY 1
065500                     UNTIL WRK-T > WRK-QT-MENTD
065600                        OR WRK-Q NOT EQUAL ZERO
065700         END-IF.
065800         IF WRK-Q NOT EQUAL ZERO
065900             MOVE WRK-Q TO WRK-IDX-MENTD
066000         END-IF.
066100
066200 0242-LOCALIZAR-MENTD-POR-NOME-FIM.          EXIT.
066300*-----------------------------------------------------------------*
066400 0243-TESTAR-1-NOME-MENTD                   SECTION.
066500*-----------------------------------------------------------------*
066600*    CORPO DO LACO DE 0242 -- COMPARA O NOME DO MENTORADO DA
066700*    POSICAO WRK-T, EM MAIUSCULAS, COM O NOME PROCURADO.
066800*-----------------------------------------------------------------*
066900         SET IX-MTD TO WRK-T.
067000         MOVE T-MENTD-NOME(IX-MTD) TO WRK-NOME-CMP.
067100         INSPECT WRK-NOME-CMP CONVERTING WRK-MINUSCULAS
067200                                       TO WRK-MAIUSCULAS.
067300         IF WRK-NOME-CMP EQUAL WRK-NOME-BUSCA
067400             MOVE WRK-T TO WRK-Q
067500         END-IF.
067600
067700 0243-TESTAR-1-NOME-MENTD-FIM.                EXIT.
067800*-----------------------------------------------------------------*
067900 0250-ORDENAR-CANDIDATOS                 SECTION.
068000*-----------------------------------------------------------------*
068100*    BOLHA DECRESCENTE E ESTAVEL -- SO TROCA QUANDO O DA ESQUERDA
068200*    FOR ESTRITAMENTE MENOR, PRESERVANDO A ORDEM DE CADASTRO EM
068300*    CASO DE EMPATE, CONFORME A REGRA DE DESEMPATE DO PAREAMENTO.
068400*-----------------------------------------------------------------*
068500         IF WRK-QT-CAND > 1
068600             PERFORM 0251-ORDENAR-1-PASSADA
068700                 VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > WRK-QT-CAND - 1
068800         END-IF.
068900
069000 0250-ORDENAR-CANDIDATOS-FIM.               EXIT.
069100*-----------------------------------------------------------------*
069200 0251-ORDENAR-1-PASSADA                   SECTION.
069300*-----------------------------------------------------------------*
069400*    UMA PASSADA DA BOLHA DECRESCENTE (LACO EXTERNO DE 0250).
069500*-----------------------------------------------------------------*
069600         PERFORM 0252-COMPARAR-E-TROCAR
069700             VARYING WRK-J FROM 1 BY 1 UNTIL WRK-J > WRK-QT-CAND - WRK-I.
069800
069900 0251-ORDENAR-1-PASSADA-FIM.                EXIT.
070000*-----------------------------------------------------------------*
070100 0252-COMPARAR-E-TROCAR                   SECTION.
070200*-----------------------------------------------------------------*
070300*    COMPARA O PAR DE POSICOES WRK-J/WRK-J+1 E TROCA QUANDO O DA
070400*    ESQUERDA FOR ESTRITAMENTE MENOR (BOLHA ESTAVEL -- PRESERVA
070500*    EMPATE NA ORDEM DE CADASTRO).
070600*-----------------------------------------------------------------*
070700         SET IX-CAN TO WRK-J.
070800         IF T-CAND-NOTA(IX-CAN) < T-CAND-NOTA(IX-CAN + 1)
070900             MOVE T-CAND-IDX(IX-CAN)  TO WRK-K
071000             MOVE T-CAND-IDX(IX-CAN + 1)
071100                                    TO T-CAND-IDX(IX-CAN)
071200             MOVE WRK-K              TO T-CAND-IDX(IX-CAN + 1)
071300             MOVE T-CAND-NOTA(IX-CAN) TO WRK-NOTA-CALC
071400             MOVE T-CAND-NOTA(IX-CAN + 1)
071500                                    TO T-CAND-NOTA(IX-CAN)
071600             MOVE WRK-NOTA-CALC      TO T-CAND-NOTA(IX-CAN + 1)
071700         END-IF.
071800
071900 0252-COMPARAR-E-TROCAR-FIM.                EXIT.
072000*-----------------------------------------------------------------*
072100 0300-CALCULAR-NOTA                      SECTION.
072200*-----------------------------------------------------------------*
072300*    PONTUACAO DO PAR (WRK-IDX-MENTOR X WRK-IDX-MENTD) -- PARA
072400*    CADA OBJETIVO DO MENTORADO, VERIFICA SE ALGUMA HABILIDADE DO
072500*    MENTOR ATENDE (0350); NOTA = ATENDIDOS / TOTAL DE OBJETIVOS.
072600*-----------------------------------------------------------------*
072700         SET IX-MTR TO WRK-IDX-MENTOR.
072800         SET IX-MTD TO WRK-IDX-MENTD.
072900         MOVE ZERO   TO WRK-QT-HABIL-OK WRK-NOTA-CALC.
073000         MOVE SPACES TO WRK-HABIL-OKS(1) WRK-HABIL-OKS(2)
073100                        WRK-HABIL-OKS(3) WRK-HABIL-OKS(4)
073200                        WRK-HABIL-OKS(5) WRK-HABIL-OKS(6)
073300                        WRK-HABIL-OKS(7) WRK-HABIL-OKS(8)
073400                        WRK-HABIL-OKS(9) WRK-HABIL-OKS(10).
073500
073600         IF T-MENTD-QT-OBJET(IX-MTD) NOT EQUAL ZERO
073700             PERFORM 0301-AVALIAR-1-OBJETIVO
073800                 VARYING WRK-L FROM 1 BY 1
073900                     UNTIL WRK-L > T-MENTD-QT-OBJET(IX-MTD)
074000             COMPUTE WRK-NOTA-CALC ROUNDED =
074100                 WRK-QT-HABIL-OK / T-MENTD-QT-OBJET(IX-MTD)
074200         END-IF.
074300
074400 0300-CALCULAR-NOTA-FIM.                   EXIT.
074500*-----------------------------------------------------------------*
074600 0301-AVALIAR-1-OBJETIVO                  SECTION.
074700*-----------------------------------------------------------------*
074800*    CORPO DO LACO EXTERNO DE 0300 -- TESTA O OBJETIVO DO
074900*    MENTORADO NA POSICAO WRK-L CONTRA TODAS AS HABILIDADES DO
075000*    MENTOR.  (AJUSTE 0101-2005 VLT -- WRK-L/WRK-M PROPRIOS, VER
075100*    NOTA EM WRK-CONTADORES.)
075200*-----------------------------------------------------------------*
075300         MOVE "N" TO WRK-GOAL-ATENDIDO.
075400         MOVE T-MENTD-OBJETIVO(IX-MTD, WRK-L) TO WRK-SKILL-B.
075500         PERFORM 0302-TESTAR-1-HABIL
075600             VARYING WRK-M FROM 1 BY 1
075700                 UNTIL WRK-M > T-MENTOR-QT-HABIL(IX-MTR)
075800                    OR WRK-88-ATENDIDO.
075900         IF WRK-88-ATENDIDO
076000             ADD 1 TO WRK-QT-HABIL-OK
076100             MOVE T-MENTD-OBJETIVO(IX-MTD, WRK-L)
076200                      TO WRK-HABIL-OKS(WRK-QT-HABIL-OK)
076300         END-IF.
076400
076500 0301-AVALIAR-1-OBJETIVO-FIM.               EXIT.
076600*-----------------------------------------------------------------*
076700 0302-TESTAR-1-HABIL                      SECTION.
076800*-----------------------------------------------------------------*
076900*    CORPO DO LACO INTERNO DE 0301 -- TESTA A HABILIDADE DO
077000*    MENTOR NA POSICAO WRK-M CONTRA O OBJETIVO CORRENTE.
077100*-----------------------------------------------------------------*
077200         MOVE T-MENTOR-HABIL(IX-MTR, WRK-M) TO WRK-SKILL-A.
077300         PERFORM 0350-VERIFICAR-SKILL-MATCH.
077400         IF WRK-88-CASOU
077500             MOVE "S" TO WRK-GOAL-ATENDIDO
077600         END-IF.
077700
077800 0302-TESTAR-1-HABIL-FIM.                   EXIT.
077900*-----------------------------------------------------------------*
078000 0350-VERIFICAR-SKILL-MATCH              SECTION.
078100*-----------------------------------------------------------------*
078200*    ISSKILLMATCH -- AMBOS OS LADOS JA CHEGAM EM MINUSCULO (VER
078300*    MENTCAD).  A CONTENCAO (REGRAS 1 E 2) COBRE A IGUALDADE
078400*    EXATA; SE NAO BATER, TENTA PALAVRA SIGNIFICATIVA EM COMUM.
078500*-----------------------------------------------------------------*
078600         MOVE "N" TO WRK-CASOU.
078700
078800         MOVE WRK-SKILL-A TO WRK-HAYSTACK.
078900         MOVE WRK-SKILL-B TO WRK-NEEDLE.
079000         PERFORM 0360-CONTEM-SUBSTRING.
079100         IF WRK-ACHOU-SUB EQUAL "S"
079200             MOVE "S" TO WRK-CASOU
079300         ELSE
079400             MOVE WRK-SKILL-B TO WRK-HAYSTACK.
079500             MOVE WRK-SKILL-A TO WRK-NEEDLE.
079600             PERFORM 0360-CONTEM-SUBSTRING
079700             IF WRK-ACHOU-SUB EQUAL "S"
079800                 MOVE "S" TO WRK-CASOU
079900             ELSE
080000                 PERFORM 0370-PALAVRA-COMUM
080100             END-IF
080200         END-IF.
080300
080400 0350-VERIFICAR-SKILL-MATCH-FIM.           EXIT.
080500*-----------------------------------------------------------------*
080600 0360-CONTEM-SUBSTRING                   SECTION.
080700*-----------------------------------------------------------------*
080800*    VERDADEIRO SE WRK-NEEDLE APARECE DENTRO DE WRK-HAYSTACK.
080900*    (IGUALDADE EXATA E' O CASO DE NEEDLE = HAYSTACK INTEIRO.)
081000*-----------------------------------------------------------------*
081100         MOVE "N" TO WRK-ACHOU-SUB.
081200         MOVE WRK-HAYSTACK TO WRK-CAMPO-GENERICO(1:25).
081300         MOVE SPACES       TO WRK-CAMPO-GENERICO(26:15).
081400         PERFORM 0355-OBTER-TAMANHO.
081500         MOVE WRK-TAM-GENERICO TO WRK-HAY-TAM.
081600         MOVE WRK-NEEDLE   TO WRK-CAMPO-GENERICO(1:25).
081700         MOVE SPACES       TO WRK-CAMPO-GENERICO(26:15).
081800         PERFORM 0355-OBTER-TAMANHO.
081900         MOVE WRK-TAM-GENERICO TO WRK-NEEDLE-TAM.
082000
082100         IF WRK-NEEDLE-TAM NOT EQUAL ZERO
082200             AND WRK-NEEDLE-TAM NOT GREATER WRK-HAY-TAM
082300             PERFORM 0361-TESTAR-1-POS-SUB
082400                 VARYING WRK-POS-SUB FROM 1 BY 1
082500                     UNTIL WRK-POS-SUB >
082600                           WRK-HAY-TAM - WRK-NEEDLE-TAM + 1
082700                        OR WRK-ACHOU-SUB EQUAL "S"
082800         END-IF.
082900
083000 0360-CONTEM-SUBSTRING-FIM.                EXIT.
083100*-----------------------------------------------------------------*
083200 0361-TESTAR-1-POS-SUB                    SECTION.
083300*-----------------------------------------------------------------*
083400*    COMPARA WRK-NEEDLE CONTRA WRK-HAYSTACK A PARTIR DA POSICAO
083500*    WRK-POS-SUB.
083600*-----------------------------------------------------------------*
083700         IF WRK-HAYSTACK(WRK-POS-SUB:WRK-NEEDLE-TAM)
083800                      EQUAL WRK-NEEDLE(1:WRK-NEEDLE-TAM)
083900             MOVE "S" TO WRK-ACHOU-SUB
084000         END-IF.
084100
084200 0361-TESTAR-1-POS-SUB-FIM.                 EXIT.
084300*-----------------------------------------------------------------*
084400 0355-OBTER-TAMANHO                      SECTION.
084500*-----------------------------------------------------------------*
084600*    TAMANHO DO CONTEUDO DE WRK-CAMPO-GENERICO (PIC X(40)) SEM
084700*    OS BRANCOS A DIREITA.
084800*-----------------------------------------------------------------*
084900         MOVE ZERO TO WRK-TAM-GENERICO.
085000         PERFORM 0356-TESTAR-1-POSICAO
085100             VARYING WRK-SCAN FROM 40 BY -1 UNTIL WRK-SCAN < 1.
085200
085300 0355-OBTER-TAMANHO-FIM.                   EXIT.
085400*-----------------------------------------------------------------*
085500 0356-TESTAR-1-POSICAO                    SECTION.
085600*-----------------------------------------------------------------*
085700*    TESTA A POSICAO WRK-SCAN (VARRENDO DA DIREITA PARA A
085800*    ESQUERDA) -- ACHANDO CARACTER NAO-BRANCO, GRAVA O TAMANHO E
085900*    FORCA O FIM DO LACO.
086000*-----------------------------------------------------------------*
086100         IF WRK-CAMPO-GENERICO(WRK-SCAN:1) NOT EQUAL SPACE
086200             MOVE WRK-SCAN TO WRK-TAM-GENERICO
086300             MOVE ZERO     TO WRK-SCAN
086400         END-IF.
086500
086600 0356-TESTAR-1-POSICAO-FIM.                 EXIT.
086700*-----------------------------------------------------------------*
086800 0370-PALAVRA-COMUM                      SECTION.
086900*-----------------------------------------------------------------*
087000*    QUEBRA OS DOIS LADOS EM PALAVRAS (DELIMITADAS POR BRANCO) E
087100*    PROCURA PALAVRA DE MAIS DE 2 LETRAS PRESENTE NOS DOIS LADOS.
087200*    (AJUSTE RCA 03/02/90)
087300*-----------------------------------------------------------------*
087400         MOVE ZERO TO WRK-QT-PAL-A WRK-QT-PAL-B.
087500         MOVE SPACES TO WRK-PALAVRAS-A(1) WRK-PALAVRAS-A(2)
087600                        WRK-PALAVRAS-A(3) WRK-PALAVRAS-A(4)
087700                        WRK-PALAVRAS-A(5)
087800                        WRK-PALAVRAS-B(1) WRK-PALAVRAS-B(2)
087900                        WRK-PALAVRAS-B(3) WRK-PALAVRAS-B(4)
088000                        WRK-PALAVRAS-B(5).
088100
088200         UNSTRING WRK-SKILL-A DELIMITED BY ALL SPACE
088300             INTO WRK-PALAVRAS-A(1) WRK-PALAVRAS-A(2)
088400                  WRK-PALAVRAS-A(3) WRK-PALAVRAS-A(4)
088500                  WRK-PALAVRAS-A(5).
088600         UNSTRING WRK-SKILL-B DELIMITED BY ALL SPACE
088700             INTO WRK-PALAVRAS-B(1) WRK-PALAVRAS-B(2)
088800                  WRK-PALAVRAS-B(3) WRK-PALAVRAS-B(4)
088900                  WRK-PALAVRAS-B(5).
089000
089100*    (AJUSTE 0101-2005 VLT -- WRK-N/WRK-O PROPRIOS, LACO DE 0300
089200*    PODE ESTAR EM ANDAMENTO COM WRK-L/WRK-M NESTE PONTO.)
089300         PERFORM 0371-TESTAR-1-PALAVRA-A
089400             VARYING WRK-N FROM 1 BY 1 UNTIL WRK-N > 5.
089500
089600 0370-PALAVRA-COMUM-FIM.                   EXIT.
089700*-----------------------------------------------------------------*
089800 0371-TESTAR-1-PALAVRA-A                  SECTION.
089900*-----------------------------------------------------------------*
090000*    CORPO DO LACO EXTERNO DE 0370 -- TESTA A PALAVRA A NA
090100*    POSICAO WRK-N, SE SIGNIFICATIVA (MAIS DE 2 LETRAS), CONTRA
090200*    TODAS AS PALAVRAS DO LADO B.
090300*-----------------------------------------------------------------*
090400         IF WRK-PALAVRAS-A(WRK-N) NOT EQUAL SPACES
090500             MOVE WRK-PALAVRAS-A(WRK-N) TO
090600                                   WRK-CAMPO-GENERICO(1:25)
090700             MOVE SPACES TO WRK-CAMPO-GENERICO(26:15)
090800             PERFORM 0355-OBTER-TAMANHO
090900             IF WRK-TAM-GENERICO > 2
091000                 PERFORM 0372-COMPARAR-1-PALAVRA-B
091100                     VARYING WRK-O FROM 1 BY 1
091200                         UNTIL WRK-O > 5 OR WRK-88-CASOU
091300             END-IF
091400         END-IF.
091500
091600 0371-TESTAR-1-PALAVRA-A-FIM.               EXIT.
091700*-----------------------------------------------------------------*
091800 0372-COMPARAR-1-PALAVRA-B                SECTION.
091900*-----------------------------------------------------------------*
092000*    COMPARA A PALAVRA A CORRENTE (WRK-N) CONTRA A PALAVRA B DA
092100*    POSICAO WRK-O.
092200*-----------------------------------------------------------------*
092300         IF WRK-PALAVRAS-A(WRK-N) EQUAL WRK-PALAVRAS-B(WRK-O)
092400            AND WRK-PALAVRAS-B(WRK-O) NOT EQUAL SPACES
092500             MOVE "S" TO WRK-CASOU
092600         END-IF.
092700
092800 0372-COMPARAR-1-PALAVRA-B-FIM.             EXIT.
092900*-----------------------------------------------------------------*
093000 0600-CRIAR-PAREAMENTO                   SECTION.
093100*-----------------------------------------------------------------*
093200*    CRIA O PAREAMENTO DIRETO EM ATIVO (PULA PENDING), AJUSTA A
093300*    VAGA DO MENTOR E A SITUACAO DO MENTORADO.
093400*-----------------------------------------------------------------*
093500         SET IX-MTR TO WRK-IDX-MENTOR.
093600         SET IX-MTD TO WRK-IDX-MENTD.
093700
093800         ADD 1 TO WRK-QT-PAR.
093900         SET IX-PAR TO WRK-QT-PAR.
094000         ADD 1 TO WRK-PROX-NUM-PAR.
094100         MOVE WRK-PROX-NUM-PAR TO WRK-PROX-NUM-PAR-EDT.
094200         STRING "M" WRK-PROX-NUM-PAR-EDT DELIMITED BY SIZE
094300             INTO T-PAR-ID(IX-PAR).
094400
094500         MOVE T-MENTOR-ID(IX-MTR)     TO T-PAR-MENTOR-ID(IX-PAR).
094600         MOVE T-MENTOR-NOME(IX-MTR)   TO T-PAR-MENTOR-NOME(IX-PAR).
094700         MOVE T-MENTD-ID(IX-MTD)      TO T-PAR-MENTD-ID(IX-PAR).
094800         MOVE T-MENTD-NOME(IX-MTD)    TO T-PAR-MENTD-NOME(IX-PAR).
094900         MOVE WRK-NOTA-CALC           TO T-PAR-NOTA(IX-PAR).
095000         MOVE WRK-QT-HABIL-OK         TO T-PAR-QT-HABIL-OK(IX-PAR).
095100         MOVE WRK-HABIL-OKS           TO T-PAR-HABIL-OKS-R(IX-PAR).
095200         SET T-88-ATIVO(IX-PAR) TO TRUE.
095300
095400         ADD 1 TO T-MENTOR-QT-ATUAL(IX-MTR).
095500         MOVE "Y" TO T-MENTD-PAREADO(IX-MTD).
095600
095700 0600-CRIAR-PAREAMENTO-FIM.                EXIT.
095800*-----------------------------------------------------------------*
095900 0650-CANCELAR-PAREAMENTO                SECTION.
096000*-----------------------------------------------------------------*
096100*    CANCELA O PAREAMENTO DE INDICE WRK-K -- SE ESTAVA ATIVO,
096200*    LIBERA A VAGA DO MENTOR (NUNCA ABAIXO DE ZERO) E A SITUACAO
096300*    DO MENTORADO; SE NAO ESTAVA ATIVO, SO MUDA A SITUACAO.
096400*-----------------------------------------------------------------*
096500         SET IX-PAR TO WRK-K.
096600         IF T-88-ATIVO(IX-PAR)
096700             PERFORM 0680-LOCALIZAR-MENTOR-DO-PAR
096800             PERFORM 0690-LOCALIZAR-MENTD-DO-PAR
096900             IF T-MENTOR-QT-ATUAL(IX-MTR) > ZERO
097000                 SUBTRACT 1 FROM T-MENTOR-QT-ATUAL(IX-MTR)
097100             END-IF
097200             MOVE "N" TO T-MENTD-PAREADO(IX-MTD)
097300         END-IF.
097400         SET T-88-CANCELADO(IX-PAR) TO TRUE.
097500
097600 0650-CANCELAR-PAREAMENTO-FIM.             EXIT.
097700*-----------------------------------------------------------------*
097800 0660-COMPLETAR-PAREAMENTO                SECTION.
097900*-----------------------------------------------------------------*
098000*    COMPLETA O PAREAMENTO DE INDICE WRK-K -- MESMA LIBERACAO DE
098100*    VAGA/SITUACAO DO CANCELAMENTO, SITUACAO FINAL COMPLETED.
098200*-----------------------------------------------------------------*
098300         SET IX-PAR TO WRK-K.
098400         IF T-88-ATIVO(IX-PAR)
098500             PERFORM 0680-LOCALIZAR-MENTOR-DO-PAR
098600             PERFORM 0690-LOCALIZAR-MENTD-DO-PAR
098700             IF T-MENTOR-QT-ATUAL(IX-MTR) > ZERO
098800                 SUBTRACT 1 FROM T-MENTOR-QT-ATUAL(IX-MTR)
098900             END-IF
099000             MOVE "N" TO T-MENTD-PAREADO(IX-MTD)
099100         END-IF.
099200         SET T-88-COMPLETO(IX-PAR) TO TRUE.
099300
099400 0660-COMPLETAR-PAREAMENTO-FIM.            EXIT.
099500*-----------------------------------------------------------------*
099600 0670-REPAREAR-MENTORADO                 SECTION.
099700*-----------------------------------------------------------------*
099800*    REPAREAMENTO (AJUSTE CRN 06/04/93) -- CANCELA SO O PRIMEIRO
099900*    PAREAMENTO ATIVO DO MENTORADO WRK-IDX-MENTD E CRIA UM NOVO
100000*    COM O MENTOR WRK-IDX-MENTOR (SEM CONFERIR VAGA NA CRIACAO
100100*    DIRETA, CONFORME A ROTINA ORIGINAL DE PAREAMENTO).
100200*-----------------------------------------------------------------*
100300         SET IX-MTD TO WRK-IDX-MENTD.
100400         MOVE ZERO TO WRK-K.
100500*        AJUSTE 0101-2005 VLT -- WRK-P PROPRIO (0670 E' CHAMADA DE
100600*        DENTRO DO LACO DE 1101, QUE VARIA WRK-I).
100700         IF WRK-QT-PAR NOT EQUAL ZERO
100800             PERFORM 0671-TESTAR-1-PAR-ATIVO
100900                 VARYING WRK-P FROM 1 BY 1
101000                     UNTIL WRK-P > WRK-QT-PAR OR WRK-K NOT EQUAL ZERO
101100         END-IF.
101200         IF WRK-K NOT EQUAL ZERO
101300             PERFORM 0650-CANCELAR-PAREAMENTO
101400         END-IF.
101500         PERFORM 0300-CALCULAR-NOTA.
101600         PERFORM 0600-CRIAR-PAREAMENTO.
101700
101800 0670-REPAREAR-MENTORADO-FIM.              EXIT.
101900*-----------------------------------------------------------------*
102000 0671-TESTAR-1-PAR-ATIVO                  SECTION.
102100*-----------------------------------------------------------------*
102200*    CORPO DO LACO DE 0670 -- TESTA SE O PAREAMENTO DA POSICAO
102300*    WRK-P E' O PRIMEIRO ATIVO DO MENTORADO WRK-IDX-MENTD.
102400*-----------------------------------------------------------------*
102500         SET IX-PAR TO WRK-P.
102600         IF T-88-ATIVO(IX-PAR)
102700            AND T-PAR-MENTD-ID(IX-PAR) EQUAL T-MENTD-ID(IX-MTD)
102800             MOVE WRK-P TO WRK-K
102900         END-IF.
103000
103100 0671-TESTAR-1-PAR-ATIVO-FIM.               EXIT.
103200*-----------------------------------------------------------------*
103300 0680-LOCALIZAR-MENTOR-DO-PAR            SECTION.
103400*    AJUSTE 0101-2005 VLT -- WRK-Q PROPRIO (0680/0690 SAO CHAMADAS
103500*    DE DENTRO DO LACO DE 1101, QUE VARIA WRK-I).
103600*-----------------------------------------------------------------*
103700         SET IX-MTR TO 1.
103800         MOVE ZERO TO WRK-Q.
103900         PERFORM 0681-TESTAR-1-MENTOR
104000             VARYING WRK-J FROM 1 BY 1
104100                 UNTIL WRK-J > WRK-QT-MENTOR OR WRK-Q NOT EQUAL ZERO.
104200         IF WRK-Q NOT EQUAL ZERO
104300             SET IX-MTR TO WRK-Q
104400         END-IF.
104500
104600 0680-LOCALIZAR-MENTOR-DO-PAR-FIM.         EXIT.
104700*-----------------------------------------------------------------*
104800 0681-TESTAR-1-MENTOR                     SECTION.
104900*-----------------------------------------------------------------*
105000*    TESTA SE O MENTOR DA POSICAO WRK-J E' O DONO DO PAREAMENTO
105100*    IX-PAR CORRENTE.
105200*-----------------------------------------------------------------*
105300         SET IX-MTR TO WRK-J.
105400         IF T-MENTOR-ID(IX-MTR) EQUAL T-PAR-MENTOR-ID(IX-PAR)
105500             MOVE WRK-J TO WRK-Q
105600         END-IF.
105700
105800 0681-TESTAR-1-MENTOR-FIM.                  EXIT.
105900*-----------------------------------------------------------------*
106000 0690-LOCALIZAR-MENTD-DO-PAR              SECTION.
106100*-----------------------------------------------------------------*
106200         SET IX-MTD TO 1.
106300         MOVE ZERO TO WRK-Q.
106400         PERFORM 0691-TESTAR-1-MENTD
106500             VARYING WRK-J FROM 1 BY 1
106600                 UNTIL WRK-J > WRK-QT-MENTD OR WRK-Q NOT EQUAL ZERO.
106700         IF WRK-Q NOT EQUAL ZERO
106800             SET IX-MTD TO WRK-Q
106900         END-IF.
107000
107100 0690-LOCALIZAR-MENTD-DO-PAR-FIM.          EXIT.
107200*-----------------------------------------------------------------*
107300 0691-TESTAR-1-MENTD                      SECTION.
107400*-----------------------------------------------------------------*
107500*    TESTA SE O MENTORADO DA POSICAO WRK-J E' O DONO DO
107600*    PAREAMENTO IX-PAR CORRENTE.
107700*-----------------------------------------------------------------*
107800         SET IX-MTD TO WRK-J.
107900         IF T-MENTD-ID(IX-MTD) EQUAL T-PAR-MENTD-ID(IX-PAR)
108000             MOVE WRK-J TO WRK-Q
108100         END-IF.
108200
108300 0691-TESTAR-1-MENTD-FIM.                   EXIT.
108400*-----------------------------------------------------------------*
108500 0700-ACHAR-CAND-P-MENTOR                SECTION.
108600*-----------------------------------------------------------------*
108700*    "FIND MATCHES FOR ONE MENTOR" -- PERCORRE OS MENTORADOS NA
108800*    ORDEM DO QUADRO, PULA OS JA PAREADOS, PONTUA E GUARDA OS
108900*    CANDIDATOS COM NOTA MAIOR QUE ZERO.
109000*-----------------------------------------------------------------*
109100         MOVE ZERO TO WRK-QT-CAND.
109200*        AJUSTE 0101-2005 VLT -- WRK-R PROPRIO (0700 E' CHAMADA DE
109300*        DENTRO DO LACO DE 0221, QUE VARIA WRK-I).
109400         IF WRK-QT-MENTD NOT EQUAL ZERO
109500             PERFORM 0701-AVALIAR-1-MENTD-CAND
109600                 VARYING WRK-R FROM 1 BY 1 UNTIL WRK-R > WRK-QT-MENTD
109700         END-IF.
109800         PERFORM 0250-ORDENAR-CANDIDATOS.
109900
110000 0700-ACHAR-CAND-P-MENTOR-FIM.             EXIT.
110100*-----------------------------------------------------------------*
110200 0701-AVALIAR-1-MENTD-CAND                SECTION.
110300*-----------------------------------------------------------------*
110400*    CORPO DO LACO DE 0700 -- AVALIA O MENTORADO DA POSICAO
110500*    WRK-R COMO CANDIDATO DO MENTOR WRK-IDX-MENTOR.
110600*-----------------------------------------------------------------*
110700         SET IX-MTD TO WRK-R.
110800         IF T-MENTD-PAREADO(IX-MTD) EQUAL "N"
110900             MOVE WRK-R TO WRK-IDX-MENTD
111000             PERFORM 0300-CALCULAR-NOTA
111100             IF WRK-NOTA-CALC > ZERO
111200                 ADD 1 TO WRK-QT-CAND
111300                 SET IX-CAN TO WRK-QT-CAND
111400                 MOVE WRK-R         TO T-CAND-IDX(IX-CAN)
111500                 MOVE WRK-NOTA-CALC TO T-CAND-NOTA(IX-CAN)
111600             END-IF
111700         END-IF.
111800
111900 0701-AVALIAR-1-MENTD-CAND-FIM.             EXIT.
112000*-----------------------------------------------------------------*
112100 0800-GRAVAR-EXPORTACAO                  SECTION.
112200*-----------------------------------------------------------------*
112300*    ARQUIVO DE EXPORTACAO -- LINHAS DE CABECALHO, LINHA EM
112400*    BRANCO, UMA LINHA PIPE-DELIMITADA POR PAREAMENTO, NA ORDEM
112500*    DE CRIACAO.
112600*-----------------------------------------------------------------*
112700         MOVE "* MENTORSHIP MATCHER - MATCH EXPORT" TO REG-MATCHOUT
112800         WRITE REG-MATCHOUT.
112900         MOVE
113000"* FORMAT: ID|MentorID|MentorName|MenteeID|MenteeName|Score|Skills|Status"
113100             TO REG-MATCHOUT
113200         WRITE REG-MATCHOUT.
113300         STRING "* GENERATED: " WS-DATA-PROCESSAMENTO
113400             DELIMITED BY SIZE INTO REG-MATCHOUT
113500         WRITE REG-MATCHOUT.
113600         MOVE SPACES TO REG-MATCHOUT.
113700         WRITE REG-MATCHOUT.
113800
113900         IF WRK-QT-PAR NOT EQUAL ZERO
114000             PERFORM 0801-GRAVAR-1-LINHA-EXPORT
114100                 VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > WRK-QT-PAR
114200         END-IF.
114300
114400 0800-GRAVAR-EXPORTACAO-FIM.               EXIT.
114500*-----------------------------------------------------------------*
114600 0801-GRAVAR-1-LINHA-EXPORT               SECTION.
114700*-----------------------------------------------------------------*
114800*    CORPO DO LACO DE 0800 -- GRAVA A LINHA DE EXPORTACAO DO
114900*    PAREAMENTO DA POSICAO WRK-I.
115000*-----------------------------------------------------------------*
115100         SET IX-PAR TO WRK-I.
115200         PERFORM 0810-MONTAR-LINHA-EXPORT.
115300         MOVE WRK-LINHA-EXPORT TO REG-MATCHOUT.
115400         WRITE REG-MATCHOUT.
115500
115600 0801-GRAVAR-1-LINHA-EXPORT-FIM.            EXIT.
115700*-----------------------------------------------------------------*
115800 0810-MONTAR-LINHA-EXPORT                SECTION.
115900*-----------------------------------------------------------------*
116000         COMPUTE WRK-SCORE-EDIT ROUNDED = T-PAR-NOTA(IX-PAR).
116100         PERFORM 0820-MONTAR-LISTA-SKILLS.
116200
116300         MOVE SPACES TO WRK-LINHA-EXPORT.
116400         STRING T-PAR-ID(IX-PAR)          DELIMITED BY SIZE
116500                "|"                        DELIMITED BY SIZE
116600                T-PAR-MENTOR-ID(IX-PAR)    DELIMITED BY SIZE
116700                "|"                        DELIMITED BY SIZE
116800                T-PAR-MENTOR-NOME(IX-PAR)  DELIMITED BY "  "
116900                "|"                        DELIMITED BY SIZE
117000                T-PAR-MENTD-ID(IX-PAR)     DELIMITED BY SIZE
117100                "|"                        DELIMITED BY SIZE
117200                T-PAR-MENTD-NOME(IX-PAR)   DELIMITED BY "  "
117300                "|"                        DELIMITED BY SIZE
117400                WRK-SCORE-EDIT             DELIMITED BY SIZE
117500                "|"                        DELIMITED BY SIZE
117600                WRK-LISTA-SKILLS           DELIMITED BY "  "
117700                "|"                        DELIMITED BY SIZE
117800                T-PAR-SITUACAO(IX-PAR)     DELIMITED BY SIZE
117900             INTO WRK-LINHA-EXPORT.
118000
118100 0810-MONTAR-LINHA-EXPORT-FIM.             EXIT.
118200*-----------------------------------------------------------------*
118300 0820-MONTAR-LISTA-SKILLS                SECTION.
118400*-----------------------------------------------------------------*
118500*    JUNTA AS HABILIDADES ATENDIDAS DO PAR SEPARADAS POR VIRGULA.
118600*    (AJUSTE 0101-2005 VLT -- WRK-S PROPRIO, VER NOTA EM
118700*    WRK-CONTADORES; 0820 E' CHAMADA DE DENTRO DO LACO DE 0801.)
118800*-----------------------------------------------------------------*
118900         MOVE SPACES TO WRK-LISTA-SKILLS.
119000         IF T-PAR-QT-HABIL-OK(IX-PAR) NOT EQUAL ZERO
119100             PERFORM 0821-ACRESCENTAR-1-SKILL
119200                 VARYING WRK-S FROM 1 BY 1
119300                     UNTIL WRK-S > T-PAR-QT-HABIL-OK(IX-PAR)
119400         END-IF.
119500
119600 0820-MONTAR-LISTA-SKILLS-FIM.              EXIT.
119700*-----------------------------------------------------------------*
119800 0821-ACRESCENTAR-1-SKILL                 SECTION.
119900*-----------------------------------------------------------------*
120000*    CORPO DO LACO DE 0820 -- ACRESCENTA A HABILIDADE ATENDIDA DA
120100*    POSICAO WRK-S NA LISTA, SEPARANDO POR VIRGULA A PARTIR DA
120200*    SEGUNDA.
120300*-----------------------------------------------------------------*
120400         IF WRK-S EQUAL 1
120500             STRING T-PAR-HABIL-OK(IX-PAR, WRK-S)
120600                        DELIMITED BY "  "
120700                 INTO WRK-LISTA-SKILLS
120800         ELSE
120900             MOVE WRK-LISTA-SKILLS TO WRK-CAMPO-GENERICO(1:40)
121000             PERFORM 0355-OBTER-TAMANHO
121100             STRING WRK-LISTA-SKILLS(1:WRK-TAM-GENERICO)
121200                        DELIMITED BY SIZE
121300                    ","  DELIMITED BY SIZE
121400                    T-PAR-HABIL-OK(IX-PAR, WRK-S)
121500                        DELIMITED BY "  "
121600                 INTO WRK-LISTA-SKILLS
121700         END-IF.
121800
121900 0821-ACRESCENTAR-1-SKILL-FIM.              EXIT.
122000*-----------------------------------------------------------------*
122100 0822-MONTAR-LISTA-HABIL-MENTOR          SECTION.
122200*-----------------------------------------------------------------*
122300*    JUNTA AS HABILIDADES CADASTRADAS DO MENTOR IX-MTR CORRENTE,
122400*    SEPARADAS POR VIRGULA, PARA O BLOCO MENTORS DO RELATORIO
122500*    (AJUSTE 0101-2005 VLT -- PEDIDO JUNTO COM O RESUMO DE VAGA
122600*    LIVRE, O QUADRO NUNCA TROUXE A LISTA DE EXPERTISE DO MENTOR).
122700*-----------------------------------------------------------------*
122800         MOVE SPACES TO WRK-LISTA-SKILLS.
122900         IF T-MENTOR-QT-HABIL(IX-MTR) NOT EQUAL ZERO
123000             PERFORM 0823-ACRESCENTAR-1-HABIL-MENTOR
123100                 VARYING WRK-S FROM 1 BY 1
123200                     UNTIL WRK-S > T-MENTOR-QT-HABIL(IX-MTR)
123300         END-IF.
123400
123500 0822-MONTAR-LISTA-HABIL-MENTOR-FIM.       EXIT.
123600*-----------------------------------------------------------------*
123700 0823-ACRESCENTAR-1-HABIL-MENTOR         SECTION.
123800*-----------------------------------------------------------------*
123900*    CORPO DO LACO DE 0822 -- ACRESCENTA A HABILIDADE DO MENTOR DA
124000*    POSICAO WRK-S NA LISTA, SEPARANDO POR VIRGULA A PARTIR DA
124100*    SEGUNDA.
124200*-----------------------------------------------------------------*
124300         IF WRK-S EQUAL 1
124400             STRING T-MENTOR-HABIL(IX-MTR, WRK-S)
124500                        DELIMITED BY "  "
124600                 INTO WRK-LISTA-SKILLS
124700         ELSE
124800             MOVE WRK-LISTA-SKILLS TO WRK-CAMPO-GENERICO(1:40)
124900             PERFORM 0355-OBTER-TAMANHO
125000             STRING WRK-LISTA-SKILLS(1:WRK-TAM-GENERICO)
125100                        DELIMITED BY SIZE
125200                    ","  DELIMITED BY SIZE
125300                    T-MENTOR-HABIL(IX-MTR, WRK-S)
125400                        DELIMITED BY "  "
125500                 INTO WRK-LISTA-SKILLS
125600         END-IF.
125700
125800 0823-ACRESCENTAR-1-HABIL-MENTOR-FIM.      EXIT.
125900*-----------------------------------------------------------------*
126000 0824-MONTAR-LISTA-OBJET-MENTD           SECTION.
126100*-----------------------------------------------------------------*
126200*    JUNTA OS OBJETIVOS DE APRENDIZADO DO MENTORADO IX-MTD
126300*    CORRENTE, SEPARADOS POR VIRGULA, PARA O BLOCO MENTEES DO
126400*    RELATORIO (AJUSTE 0101-2005 VLT -- MESMO PEDIDO DO 0822).
126500*-----------------------------------------------------------------*
126600         MOVE SPACES TO WRK-LISTA-SKILLS.
126700         IF T-MENTD-QT-OBJET(IX-MTD) NOT EQUAL ZERO
126800             PERFORM 0825-ACRESCENTAR-1-OBJET-MENTD
126900                 VARYING WRK-S FROM 1 BY 1
127000                     UNTIL WRK-S > T-MENTD-QT-OBJET(IX-MTD)
127100         END-IF.
127200
127300 0824-MONTAR-LISTA-OBJET-MENTD-FIM.        EXIT.
127400*-----------------------------------------------------------------*
127500 0825-ACRESCENTAR-1-OBJET-MENTD          SECTION.
127600*-----------------------------------------------------------------*
127700*    CORPO DO LACO DE 0824 -- ACRESCENTA O OBJETIVO DO MENTORADO DA
127800*    POSICAO WRK-S NA LISTA, SEPARANDO POR VIRGULA A PARTIR DA
127900*    SEGUNDA.
128000*-----------------------------------------------------------------*
128100         IF WRK-S EQUAL 1
128200             STRING T-MENTD-OBJETIVO(IX-MTD, WRK-S)
128300                        DELIMITED BY "  "
128400                 INTO WRK-LISTA-SKILLS
128500         ELSE
128600             MOVE WRK-LISTA-SKILLS TO WRK-CAMPO-GENERICO(1:40)
128700             PERFORM 0355-OBTER-TAMANHO
128800             STRING WRK-LISTA-SKILLS(1:WRK-TAM-GENERICO)
128900                        DELIMITED BY SIZE
129000                    ","  DELIMITED BY SIZE
129100                    T-MENTD-OBJETIVO(IX-MTD, WRK-S)
129200                        DELIMITED BY "  "
129300                 INTO WRK-LISTA-SKILLS
129400         END-IF.
129500
129600 0825-ACRESCENTAR-1-OBJET-MENTD-FIM.       EXIT.
129700*-----------------------------------------------------------------*
129800 0900-GRAVAR-RELATORIO                   SECTION.
129900*-----------------------------------------------------------------*
130000         PERFORM 0905-RPT-BANNER.
130100         PERFORM 0910-RPT-SUMARIO.
130200         PERFORM 0920-RPT-MENTORES.
130300         PERFORM 0930-RPT-MENTORADOS.
130400         PERFORM 0940-RPT-PAREAMENTOS.
130500
130600 0900-GRAVAR-RELATORIO-FIM.                 EXIT.
130700*-----------------------------------------------------------------*
130800 0905-RPT-BANNER                         SECTION.
130900*-----------------------------------------------------------------*
131000         MOVE SPACES TO WRK-LINHA-RPT.
131100         MOVE "======================================" TO
131200                                                  WRK-LINHA-RPT(1:40).
131300         MOVE WRK-LINHA-RPT TO REG-RPTOUT.
131400         WRITE REG-RPTOUT.
131500
131600         MOVE SPACES TO WRK-LINHA-RPT.
131700         MOVE "MENTORSHIP MATCHER - DETAILED REPORT" TO
131800                                                  WRK-LINHA-RPT(1:37).
131900         MOVE WRK-LINHA-RPT TO REG-RPTOUT.
132000         WRITE REG-RPTOUT.
132100
132200         MOVE SPACES TO WRK-LINHA-RPT.
132300         MOVE "======================================" TO
132400                                                  WRK-LINHA-RPT(1:40).
132500         MOVE WRK-LINHA-RPT TO REG-RPTOUT.
132600         WRITE REG-RPTOUT.
132700
132800         MOVE SPACES TO WRK-LINHA-RPT.
132900         STRING "Generated: " WS-DATA-PROCESSAMENTO
133000             DELIMITED BY SIZE INTO WRK-LINHA-RPT.
133100         MOVE WRK-LINHA-RPT TO REG-RPTOUT.
133200         WRITE REG-RPTOUT.
133300
133400         MOVE SPACES TO REG-RPTOUT.
133500         WRITE REG-RPTOUT.
133600
133700 0905-RPT-BANNER-FIM.                      EXIT.
133800*-----------------------------------------------------------------*
133900 0910-RPT-SUMARIO                        SECTION.
134000*-----------------------------------------------------------------*
134100         MOVE SPACES TO WRK-LINHA-RPT.
134200         MOVE "SUMMARY" TO WRK-LINHA-RPT(1:7).
134300         MOVE WRK-LINHA-RPT TO REG-RPTOUT.
134400         WRITE REG-RPTOUT.
134500
134600         MOVE WRK-TOT-MENTORES TO WRK-CONTADOR-EDIT.
134700         MOVE SPACES TO WRK-LINHA-RPT.
134800         STRING "Total Mentors: " WRK-CONTADOR-EDIT
134900             DELIMITED BY SIZE INTO WRK-LINHA-RPT.
135000         MOVE WRK-LINHA-RPT TO REG-RPTOUT.
135100         WRITE REG-RPTOUT.
135200
135300         MOVE WRK-TOT-MENTD TO WRK-CONTADOR-EDIT.
135400         MOVE SPACES TO WRK-LINHA-RPT.
135500         STRING "Total Mentees: " WRK-CONTADOR-EDIT
135600             DELIMITED BY SIZE INTO WRK-LINHA-RPT.
135700         MOVE WRK-LINHA-RPT TO REG-RPTOUT.
135800         WRITE REG-RPTOUT.
135900
136000         MOVE WRK-TOT-PAR TO WRK-CONTADOR-EDIT.
136100         MOVE SPACES TO WRK-LINHA-RPT.
136200         STRING "Total Matches: " WRK-CONTADOR-EDIT
136300             DELIMITED BY SIZE INTO WRK-LINHA-RPT.
136400         MOVE WRK-LINHA-RPT TO REG-RPTOUT.
136500         WRITE REG-RPTOUT.
136600
136700         MOVE WRK-PAR-ATIVOS TO WRK-CONTADOR-EDIT.
136800         MOVE SPACES TO WRK-LINHA-RPT.
136900         STRING "Active Matches: " WRK-CONTADOR-EDIT
137000             DELIMITED BY SIZE INTO WRK-LINHA-RPT.
137100         MOVE WRK-LINHA-RPT TO REG-RPTOUT.
137200         WRITE REG-RPTOUT.
137300
137400         MOVE SPACES TO REG-RPTOUT.
137500         WRITE REG-RPTOUT.
137600
137700 0910-RPT-SUMARIO-FIM.                     EXIT.
137800*-----------------------------------------------------------------*
137900 0920-RPT-MENTORES                       SECTION.
138000*-----------------------------------------------------------------*
138100         MOVE SPACES TO WRK-LINHA-RPT.
138200         MOVE "MENTORS" TO WRK-LINHA-RPT(1:7).
138300         MOVE WRK-LINHA-RPT TO REG-RPTOUT.
138400         WRITE REG-RPTOUT.
138500
138600         IF WRK-QT-MENTOR NOT EQUAL ZERO
138700             PERFORM 0921-IMPRIMIR-1-MENTOR
138800                 VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > WRK-QT-MENTOR
138900         END-IF.
139000
139100         MOVE SPACES TO REG-RPTOUT.
139200         WRITE REG-RPTOUT.
139300
139400 0920-RPT-MENTORES-FIM.                    EXIT.
139500*-----------------------------------------------------------------*
139600 0921-IMPRIMIR-1-MENTOR                   SECTION.
139700*-----------------------------------------------------------------*
139800*    CORPO DO LACO DE 0920 -- IMPRIME A LINHA DO MENTOR DA
139900*    POSICAO WRK-I.  (AJUSTE 0101-2005 VLT -- A LINHA NUNCA TROUXE
140000*    A LISTA DE EXPERTISE DO MENTOR; A MONTAGEM ANTERIOR USAVA A
140100*    TABELA DE PAREAMENTOS, QUE NADA TEM A VER COM O MENTOR DA
140200*    LINHA.  PASSOU A USAR 0822, QUE LE A HABILIDADE DO PROPRIO
140300*    MENTOR.)
140400*-----------------------------------------------------------------*
140500         SET IX-MTR TO WRK-I.
140600         PERFORM 0822-MONTAR-LISTA-HABIL-MENTOR.
140700         MOVE SPACES TO WRK-LINHA-RPT.
140800         STRING T-MENTOR-NOME(IX-MTR)    DELIMITED BY "  "
140900                " - " DELIMITED BY SIZE
141000                T-MENTOR-EMAIL(IX-MTR)    DELIMITED BY "  "
141100                " - skills=" DELIMITED BY SIZE
141200                WRK-LISTA-SKILLS          DELIMITED BY "  "
141300                " - mentees=" DELIMITED BY SIZE
141400                T-MENTOR-QT-ATUAL(IX-MTR) DELIMITED BY SIZE
141500                "/" DELIMITED BY SIZE
141600                T-MENTOR-QT-MAX(IX-MTR)   DELIMITED BY SIZE
141700             INTO WRK-LINHA-RPT.
141800         MOVE WRK-LINHA-RPT TO REG-RPTOUT.
141900         WRITE REG-RPTOUT.
142000
142100 0921-IMPRIMIR-1-MENTOR-FIM.                EXIT.
142200*-----------------------------------------------------------------*
142300 0930-RPT-MENTORADOS                     SECTION.
142400*-----------------------------------------------------------------*
142500         MOVE SPACES TO WRK-LINHA-RPT.
142600         MOVE "MENTEES" TO WRK-LINHA-RPT(1:7).
142700         MOVE WRK-LINHA-RPT TO REG-RPTOUT.
142800         WRITE REG-RPTOUT.
142900
143000         IF WRK-QT-MENTD NOT EQUAL ZERO
143100             PERFORM 0931-IMPRIMIR-1-MENTD
143200                 VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > WRK-QT-MENTD
143300         END-IF.
143400
143500         MOVE SPACES TO REG-RPTOUT.
143600         WRITE REG-RPTOUT.
143700
143800 0930-RPT-MENTORADOS-FIM.                  EXIT.
143900*-----------------------------------------------------------------*
144000 0931-IMPRIMIR-1-MENTD                    SECTION.
144100*-----------------------------------------------------------------*
144200*    CORPO DO LACO DE 0930 -- IMPRIME A LINHA DO MENTORADO DA
144300*    POSICAO WRK-I.  (AJUSTE 0101-2005 VLT -- A LINHA NUNCA TROUXE
144400*    A LISTA DE OBJETIVOS DO MENTORADO; PASSOU A USAR 0824.)
144500*-----------------------------------------------------------------*
144600         SET IX-MTD TO WRK-I.
144700         PERFORM 0824-MONTAR-LISTA-OBJET-MENTD.
144800         MOVE SPACES TO WRK-LINHA-RPT.
144900         STRING T-MENTD-NOME(IX-MTD)    DELIMITED BY "  "
145000                " - " DELIMITED BY SIZE
145100                T-MENTD-EMAIL(IX-MTD)    DELIMITED BY "  "
145200                " - goals=" DELIMITED BY SIZE
145300                WRK-LISTA-SKILLS         DELIMITED BY "  "
145400                " - " DELIMITED BY SIZE
145500                T-MENTD-NIVEL(IX-MTD)    DELIMITED BY "  "
145600                " - matched=" DELIMITED BY SIZE
145700                T-MENTD-PAREADO(IX-MTD)  DELIMITED BY SIZE
145800             INTO WRK-LINHA-RPT.
145900         MOVE WRK-LINHA-RPT TO REG-RPTOUT.
146000         WRITE REG-RPTOUT.
146100
146200 0931-IMPRIMIR-1-MENTD-FIM.                 EXIT.
146300*-----------------------------------------------------------------*
146400 0940-RPT-PAREAMENTOS                    SECTION.
146500*-----------------------------------------------------------------*
146600         MOVE SPACES TO WRK-LINHA-RPT.
146700         MOVE "MATCHES" TO WRK-LINHA-RPT(1:7).
146800         MOVE WRK-LINHA-RPT TO REG-RPTOUT.
146900         WRITE REG-RPTOUT.
147000
147100         IF WRK-QT-PAR NOT EQUAL ZERO
147200             PERFORM 0941-IMPRIMIR-1-PAREAMENTO
147300                 VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > WRK-QT-PAR
147400         END-IF.
147500
147600 0940-RPT-PAREAMENTOS-FIM.                  EXIT.
147700*-----------------------------------------------------------------*
147800 0941-IMPRIMIR-1-PAREAMENTO               SECTION.
147900*-----------------------------------------------------------------*
148000*    CORPO DO LACO DE 0940 -- IMPRIME O BLOCO DE TRES LINHAS DO
148100*    PAREAMENTO DA POSICAO WRK-I.
148200*-----------------------------------------------------------------*
148300         SET IX-PAR TO WRK-I.
148400         COMPUTE WRK-PCT-EDIT ROUNDED = T-PAR-NOTA(IX-PAR) * 100.
148500         PERFORM 0820-MONTAR-LISTA-SKILLS.
148600         MOVE SPACES TO WRK-LINHA-RPT.
148700         STRING T-PAR-MENTOR-NOME(IX-PAR) DELIMITED BY "  "
148800                " -> "  DELIMITED BY SIZE
148900                T-PAR-MENTD-NOME(IX-PAR)  DELIMITED BY "  "
149000                " : "   DELIMITED BY SIZE
149100                WRK-LISTA-SKILLS          DELIMITED BY "  "
149200             INTO WRK-LINHA-RPT.
149300         MOVE WRK-LINHA-RPT TO REG-RPTOUT.
149400         WRITE REG-RPTOUT.
149500
149600         MOVE SPACES TO WRK-LINHA-RPT.
149700         STRING "score=" DELIMITED BY SIZE
149800                WRK-PCT-EDIT DELIMITED BY SIZE
149900                "%  status=" DELIMITED BY SIZE
150000                T-PAR-SITUACAO(IX-PAR) DELIMITED BY "  "
150100             INTO WRK-LINHA-RPT.
150200         MOVE WRK-LINHA-RPT TO REG-RPTOUT.
150300         WRITE REG-RPTOUT.
150400
150500         MOVE SPACES TO REG-RPTOUT.
150600         WRITE REG-RPTOUT.
150700
150800 0941-IMPRIMIR-1-PAREAMENTO-FIM.            EXIT.
150900*-----------------------------------------------------------------*
151000 1000-CALCULAR-ESTATISTICAS               SECTION.
151100*-----------------------------------------------------------------*
151200         MOVE WRK-QT-MENTOR TO WRK-TOT-MENTORES.
151300         MOVE WRK-QT-MENTD  TO WRK-TOT-MENTD.
151400         MOVE WRK-QT-PAR    TO WRK-TOT-PAR.
151500         MOVE ZERO TO WRK-PAR-ATIVOS
151600                      WRK-MENTORES-DISP
151700                      WRK-MENTD-NAO-PAREADOS.
151800
151900         IF WRK-QT-PAR NOT EQUAL ZERO
152000             PERFORM 1001-CONTAR-1-PAR-ATIVO
152100                 VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > WRK-QT-PAR
152200         END-IF.
152300
152400         IF WRK-QT-MENTOR NOT EQUAL ZERO
152500             PERFORM 1002-CONTAR-1-MENTOR-DISP
152600                 VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > WRK-QT-MENTOR
152700         END-IF.
152800
152900         IF WRK-QT-MENTD NOT EQUAL ZERO
153000             PERFORM 1003-CONTAR-1-MENTD-LIVRE
153100                 VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > WRK-QT-MENTD
153200         END-IF.
153300
153400 1000-CALCULAR-ESTATISTICAS-FIM.            EXIT.
153500*-----------------------------------------------------------------*
153600 1001-CONTAR-1-PAR-ATIVO                  SECTION.
153700*-----------------------------------------------------------------*
153800*    SOMA 1 EM WRK-PAR-ATIVOS SE O PAREAMENTO DA POSICAO WRK-I
153900*    ESTIVER ATIVO.
154000*-----------------------------------------------------------------*
154100         SET IX-PAR TO WRK-I.
154200         IF T-88-ATIVO(IX-PAR)
154300             ADD 1 TO WRK-PAR-ATIVOS
154400         END-IF.
154500
154600 1001-CONTAR-1-PAR-ATIVO-FIM.               EXIT.
154700*-----------------------------------------------------------------*
154800 1002-CONTAR-1-MENTOR-DISP                SECTION.
154900*-----------------------------------------------------------------*
155000*    SOMA 1 EM WRK-MENTORES-DISP SE O MENTOR DA POSICAO WRK-I
155100*    TIVER VAGA LIVRE.
155200*-----------------------------------------------------------------*
155300         SET IX-MTR TO WRK-I.
155400         IF T-MENTOR-QT-ATUAL(IX-MTR) < T-MENTOR-QT-MAX(IX-MTR)
155500             ADD 1 TO WRK-MENTORES-DISP
155600         END-IF.
155700
155800 1002-CONTAR-1-MENTOR-DISP-FIM.             EXIT.
155900*-----------------------------------------------------------------*
156000 1003-CONTAR-1-MENTD-LIVRE                SECTION.
156100*-----------------------------------------------------------------*
156200*    SOMA 1 EM WRK-MENTD-NAO-PAREADOS SE O MENTORADO DA POSICAO
156300*    WRK-I AINDA NAO ESTIVER PAREADO.
156400*-----------------------------------------------------------------*
156500         SET IX-MTD TO WRK-I.
156600         IF T-MENTD-PAREADO(IX-MTD) EQUAL "N"
156700             ADD 1 TO WRK-MENTD-NAO-PAREADOS
156800         END-IF.
156900
157000 1003-CONTAR-1-MENTD-LIVRE-FIM.             EXIT.
157100*-----------------------------------------------------------------*
157200 1100-MANUTENCAO-FINAL                    SECTION.
157300*-----------------------------------------------------------------*
157400*    ROTINA DE MANUTENCAO DE FINAL DE LOTE -- LE OS CARTOES DE
157500*    MOVIMENTO QUE VIEREM APOS O CARTAO DE DATA (TIPO C = COMPLETAR
157600*    TURMA, TIPO R = REPAREAR MENTORADO), UM POR PAREAMENTO A
157700*    MANTER, NA ORDEM EM QUE CHEGAREM NO CARTCTL.
157800*    (AJUSTE JPT 21/03/96 -- VERSAO ORIGINAL FECHAVA TURMAS POR
157900*    MODULO DE POSICAO NA TABELA, SEM CARTAO DE ENTRADA.  SUBSTI-
158000*    TUIDA PELO CARTAO NOMINAL DE MANUTENCAO -- AJUSTE VLT
158100*    09/08/2006 0105, A PEDIDO DA GERENCIA DO PROGRAMA DE
158200*    MENTORIA, QUE PASSOU A QUERER ESCOLHER A DEDO QUAIS TURMAS
158300*    FECHAR OU REPAREAR A CADA RODADA.)
158400*-----------------------------------------------------------------*
158500         PERFORM 1101-MANUTENCAO-1-CARTAO UNTIL FS-CARTCTL EQUAL "10".
158600
158700 1100-MANUTENCAO-FINAL-FIM.                 EXIT.
158800*-----------------------------------------------------------------*
158900 1101-MANUTENCAO-1-CARTAO                  SECTION.
159000*-----------------------------------------------------------------*
159100*    CORPO DO LACO DE 1100 -- UM CARTAO DE MOVIMENTO POR VEZ; O
159200*    PROXIMO CARTAO E' LIDO NO FIM DESTA ROTINA.
159300*-----------------------------------------------------------------*
159400         IF FS-CARTCTL NOT EQUAL "00"
159500             MOVE WRK-ERRO-LEITURA TO WRK-DESCRICAO-ERRO
159600             MOVE FS-CARTCTL       TO WRK-STATUS-ERRO
159700             MOVE "CARTCTL"        TO WRK-ARQUIVO-ERRO
159800             PERFORM 9999-TRATA-ERRO
159900         ELSE
160000             IF CARTCTL-88-REPAREAR
160100                 PERFORM 1102-CARTAO-REPAREAR
160200             ELSE
160300                 IF CARTCTL-88-COMPLETAR
160400                     PERFORM 1103-CARTAO-COMPLETAR
160500                 END-IF
160600             END-IF
160700         END-IF.
160800         READ CARTCTL.
160900
161000 1101-MANUTENCAO-1-CARTAO-FIM.              EXIT.
161100*-----------------------------------------------------------------*
161200 1102-CARTAO-REPAREAR                      SECTION.
161300*-----------------------------------------------------------------*
161400*    CARTAO TIPO R -- REPAREIA O MENTORADO CARTCTL-NOME-MENTD COM
161500*    O MENTOR CARTCTL-NOME-MENTOR, AMBOS LOCALIZADOS PELO NOME
161600*    (REGRA DE CADASTRO: 1A. OCORRENCIA, SEM DIFERENCIAR MAIUSC./
161700*    MINUSC., VENCE).  SE QUALQUER DOS DOIS NOMES NAO FOR ACHADO NO
161800*    QUADRO, O CARTAO E' IGNORADO.  NOVO MENTOR PODE ESTAR SEM VAGA
161900*    -- A ROTINA DE CRIACAO DIRETA (0670/0600) NAO CONFERE VAGA.
162000*    (AJUSTE VLT 09/08/2006 0105).
162100*-----------------------------------------------------------------*
162200         MOVE CARTCTL-NOME-MENTD  TO WRK-NOME-BUSCA.
162300         PERFORM 0242-LOCALIZAR-MENTD-POR-NOME.
162400         IF WRK-Q NOT EQUAL ZERO
162500             MOVE CARTCTL-NOME-MENTOR TO WRK-NOME-BUSCA
162600             PERFORM 0240-LOCALIZAR-MENTOR-POR-NOME
162700             IF WRK-Q NOT EQUAL ZERO
162800                 PERFORM 0670-REPAREAR-MENTORADO
162900             END-IF
163000         END-IF.
163100
163200 1102-CARTAO-REPAREAR-FIM.                  EXIT.
163300*-----------------------------------------------------------------*
163400 1103-CARTAO-COMPLETAR                     SECTION.
163500*-----------------------------------------------------------------*
163600*    CARTAO TIPO C -- DA POR COMPLETO (TURMA CONCLUIDA) O PRIMEIRO
163700*    PAREAMENTO ATIVO DO MENTORADO CARTCTL-NOME-MENTD, LOCALIZADO
163800*    PELO NOME.  SE O MENTORADO NAO FOR ACHADO, OU NAO TIVER
163900*    PAREAMENTO ATIVO, O CARTAO E' IGNORADO (AJUSTE VLT 09/08/2006
164000*    0105).
164100*-----------------------------------------------------------------*
164200         MOVE CARTCTL-NOME-MENTD  TO WRK-NOME-BUSCA.
164300         PERFORM 0242-LOCALIZAR-MENTD-POR-NOME.
164400         IF WRK-Q NOT EQUAL ZERO
164500             SET IX-MTD TO WRK-IDX-MENTD
164600             MOVE ZERO TO WRK-K
164700             IF WRK-QT-PAR NOT EQUAL ZERO
164800                 PERFORM 0671-TESTAR-1-PAR-ATIVO
164900                     VARYING WRK-P FROM 1 BY 1
165000                         UNTIL WRK-P > WRK-QT-PAR OR WRK-K NOT EQUAL ZERO
165100             END-IF
165200             IF WRK-K NOT EQUAL ZERO
165300                 PERFORM 0660-COMPLETAR-PAREAMENTO
165400             END-IF
165500         END-IF.
165600
165700 1103-CARTAO-COMPLETAR-FIM.                 EXIT.
165800*-----------------------------------------------------------------*
165900 1900-FINALIZAR                           SECTION.
166000*-----------------------------------------------------------------*
166100         CLOSE CARTCTL
166200               MENTOR
166300               MENTD
166400               MATCHOUT
166500               RPTOUT.
166600         IF CHAVE-MODO-DETALHE
166700             DISPLAY "(UPSI-0 LIGADA - QUADRO RODOU C/ 2A PASSADA)"
166800         END-IF.
166900         DISPLAY "===== PAREAMENTO DE MENTORIA - RESUMO =====".
167000         DISPLAY "MENTORES...................: " WRK-TOT-MENTORES.
167100         DISPLAY "MENTORADOS.................: " WRK-TOT-MENTD.
167200         DISPLAY "PAREAMENTOS CRIADOS........: " WRK-TOT-PAR.
167300         DISPLAY "PAREAMENTOS ATIVOS.........: " WRK-PAR-ATIVOS.
167400         DISPLAY "MENTORES COM VAGA LIVRE.....: " WRK-MENTORES-DISP.
167500         DISPLAY "MENTORADOS NAO PAREADOS....: " WRK-MENTD-NAO-PAREADOS.
167600
167700 1900-FINALIZAR-FIM.                        EXIT.
167800*-----------------------------------------------------------------*
167900 9999-TRATA-ERRO                          SECTION.
168000*-----------------------------------------------------------------*
168100         DISPLAY "========== PROGRAMA INTERROMPIDO =========".
168200         DISPLAY "MENSAGEM....:" WRK-DESCRICAO-ERRO.
168300         DISPLAY "STATUS......:" WRK-STATUS-ERRO.
168400         DISPLAY "ARQUIVO.....:" WRK-ARQUIVO-ERRO.
168500         GOBACK.
168600
168700 9999-TRATA-ERRO-FIM.                       EXIT.
168800